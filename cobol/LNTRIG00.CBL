000010******************************************************************
000020* FECHA       : 05/03/2024                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000040* APLICACION  : LINEAS DE DISTRIBUCION                           *
000050* PROGRAMA    : LNTRIG00                                         *
000060* TIPO        : RUTINA (CALLED)                                  *
000070* DESCRIPCION : RUTINA MATEMATICA DE SENO, COSENO Y ARCOTANGENTE *
000080*             : DE DOS ARGUMENTOS (ATAN2), POR SERIE DE TAYLOR   *
000090*             : CON REDUCCION DE ARGUMENTO. SE USA PORQUE EL     *
000100*             : COMPILADOR DE ESTA CASA NO TRAE FUNCIONES        *
000110*             : TRIGONOMETRICAS INTRINSECAS; REEMPLAZA LO QUE    *
000120*             : EN OTRAS CASAS SE RESUELVE CON UNA RUTINA EN     *
000130*             : ENSAMBLADOR O FORTRAN DE LA BIBLIOTECA CIENTIFICA*
000140* ARCHIVOS    : NO APLICA                                        *
000150* ACCION (ES) : SEN=SENO, COS=COSENO, ATN2=ARCOTANGENTE(DY,DX), *
000160*             : RAIZ=RAIZ CUADRADA (NEWTON-RAPHSON)             *
000170* PROGRAMA(S) : LLAMADO POR LNANMEC1                             *
000180* BPM/RATIONAL: 244150                                           *
000190* NOMBRE      : ANALISIS MECANICO LINEA - RUTINA TRIGONOMETRICA  *
000200******************************************************************
000210*                 B I T A C O R A   D E   C A M B I O S          *
000220******************************************************************
000230*  FECHA      PROGRAMADOR  TICKET    DESCRIPCION                *
000240*  12/03/2024 PEDR         244150-03 VERSION ORIGINAL, SENO Y    *
000250*                                    COSENO POR SERIE DE TAYLOR. *
000260*  14/03/2024 PEDR         244150-04 AGREGA ATN2 CON REDUCCION   *
000270*                                    DE CUADRANTE PARA AZIMUT.   *
000280*  03/09/2024 PEDR         244150-06 AGREGA REDUCCION DE MEDIO   *
000290*                                    ANGULO EN ARCOTANGENTE PARA *
000300*                                    MEJOR PRECISION CERCA DE 1. *
000310*  14/11/2024 PEDR         244150-07 AMPLIA FECHA DEL ENCABEZADO *
000320*                                    DEL REPORTE A 4 DIGITOS EN   *
000330*                                    LNANMEC1 - SIN IMPACTO EN   *
000340*                                    ESTA RUTINA TRIGONOMETRICA. *
000350*  22/01/2025 PEDR         244150-08 AGREGA RAIZ (NEWTON-RAPHSON)*
000360*                                    PARA LONGITUD DE TRAMO, YA  *
000370*                                    NO SE USA SQRT INTRINSECA.  *
000380*  19/05/2025 PEDR         244150-14 AGREGA PERFORM ... THRU EN   *
000390*                                    000-PRINCIPAL Y EN LA CADENA *
000400*                                    320/330 DE ATAN2.            *
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    LNTRIG00.
000440 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000450 INSTALLATION.  DEPARTAMENTO DE INGENIERIA - LINEAS.
000460 DATE-WRITTEN.  12/03/2024.
000470 DATE-COMPILED.
000480 SECURITY.      USO INTERNO - DEPARTAMENTO DE INGENIERIA.
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
000550            OFF STATUS IS WKS-TRAZA-INACTIVA
000560     CLASS OPERACION-VALIDA IS 'S' 'C' 'A' 'N' '2' 'R' 'I' 'Z'.
000570*
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600******************************************************************
000610*        BANDERAS DE CONTROL DE TRAZA DE LA RUTINA               *
000620******************************************************************
000630 01  WKS-FLAGS-RUTINA.
000640     05  WKS-TRAZA-ACTIVA            PIC 9(01) VALUE ZERO.
000650     05  WKS-TRAZA-INACTIVA          PIC 9(01) VALUE ZERO.
000660******************************************************************
000670*                 CONSTANTES DE LA RUTINA                        *
000680******************************************************************
000690 01  WKS-CONSTANTES-TRIG.
000700     05  WKS-PI                  PIC S9(01)V9(09) COMP
000710                                  VALUE 3.141592654.
000720     05  WKS-GR-A-RAD            PIC S9(01)V9(09) COMP
000730                                  VALUE 0.017453293.
000740     05  WKS-RAD-A-GR            PIC S9(03)V9(09) COMP
000750                                  VALUE 57.295779513.
000760     05  WKS-UMBRAL-REDUC        PIC S9(01)V9(09) COMP
000770                                  VALUE 0.414213562.
000780******************************************************************
000790*                 CAMPOS DE TRABAJO DEL CALCULO                  *
000800******************************************************************
000810 01  WKS-CAMPOS-CALCULO.
000820     05  WKS-ANGULO-REDUCIDO     PIC S9(03)V9(06) COMP.
000830     05  WKS-X                   PIC S9(03)V9(09) COMP.
000840     05  WKS-X2                  PIC S9(03)V9(09) COMP.
000850     05  WKS-TERMINO             PIC S9(05)V9(09) COMP.
000860     05  WKS-SUMA                PIC S9(05)V9(09) COMP.
000870     05  WKS-U                   PIC S9(03)V9(09) COMP.
000880     05  WKS-U2                  PIC S9(03)V9(09) COMP.
000890     05  WKS-ATAN-U              PIC S9(03)V9(09) COMP.
000900     05  WKS-ATAN-RESULTADO      PIC S9(03)V9(09) COMP.
000910     05  WKS-ANGULO-REF-RAD      PIC S9(03)V9(09) COMP.
000920     05  WKS-ANGULO-REF-GR       PIC S9(03)V9(09) COMP.
000930     05  WKS-T                   PIC S9(03)V9(09) COMP.
000940     05  WKS-ABS-DX              PIC S9(09)V9(04) COMP.
000950     05  WKS-ABS-DY              PIC S9(09)V9(04) COMP.
000960     05  WKS-K                   PIC 9(02) COMP.
000970     05  WKS-NUM                 PIC S9(02) COMP.
000980     05  WKS-DEN                 PIC S9(02) COMP.
000990 01  WKS-CONTADOR-LLAMADAS       PIC 9(07) COMP VALUE ZERO.
001000 01  WKS-CONTADOR-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS.
001010     05  WKS-CONTADOR-LLAMADAS-X PIC X(04).
001020 01  WKS-ULTIMO-RESULTADO        PIC S9(03)V9(08) VALUE ZERO.
001030 01  WKS-ULTIMO-RESULTADO-R REDEFINES WKS-ULTIMO-RESULTADO.
001040     05  WKS-ULTIMO-SIGNO        PIC X(01).
001050     05  WKS-ULTIMO-DIGITOS      PIC X(10).
001060 01  WKS-ULTIMA-OPERACION        PIC X(04) VALUE SPACES.
001070 01  WKS-ULTIMA-OPERACION-R REDEFINES WKS-ULTIMA-OPERACION.
001080     05  WKS-ULTIMA-OPER-2       PIC X(02).
001090     05  FILLER                  PIC X(02).
001100 01  WKS-CAMPOS-RAIZ.
001110     05  WKS-RAIZ-A              PIC S9(09)V9(04) COMP.
001120     05  WKS-RAIZ-X              PIC S9(05)V9(09) COMP.
001130     05  WKS-RAIZ-ITER           PIC 9(02) COMP.
001140 01  WKS-SIGNOS.
001150     05  WKS-DX-NEGATIVO         PIC 9(01) VALUE ZERO.
001160         88  DX-ES-NEGATIVO               VALUE 1.
001170     05  WKS-DY-NEGATIVO         PIC 9(01) VALUE ZERO.
001180         88  DY-ES-NEGATIVO               VALUE 1.
001190******************************************************************
001200 LINKAGE SECTION.
001210******************************************************************
001220 01  LK-TRIG-PARMS.
001230     05  LK-TRIG-OP              PIC X(04).
001240         88  LK-OP-SENO               VALUE 'SEN '.
001250         88  LK-OP-COSENO             VALUE 'COS '.
001260         88  LK-OP-ATAN2              VALUE 'ATN2'.
001270         88  LK-OP-RAIZ               VALUE 'RAIZ'.
001280     05  LK-ANGULO-GRADOS        PIC S9(03)V9(06).
001290     05  LK-DELTA-Y              PIC S9(09)V9(04).
001300     05  LK-DELTA-X              PIC S9(09)V9(04).
001310     05  LK-RESULTADO            PIC S9(03)V9(08).
001320******************************************************************
001330 PROCEDURE DIVISION USING LK-TRIG-PARMS.
001340******************************************************************
001350 000-PRINCIPAL SECTION.                                           PEDR1203
001360     ADD 1 TO WKS-CONTADOR-LLAMADAS
001370     EVALUATE TRUE
001380        WHEN LK-OP-SENO
001390           PERFORM 100-CALCULA-SENO THRU 100-CALCULA-SENO-E       PEDR1905
001400        WHEN LK-OP-COSENO
001410           PERFORM 200-CALCULA-COSENO THRU 200-CALCULA-COSENO-E   PEDR1905
001420        WHEN LK-OP-ATAN2
001430           PERFORM 300-CALCULA-ATAN2 THRU 300-CALCULA-ATAN2-E     PEDR1905
001440        WHEN LK-OP-RAIZ
001450           PERFORM 400-CALCULA-RAIZ THRU 400-CALCULA-RAIZ-E       PEDR1905
001460        WHEN OTHER
001470           DISPLAY '>>> LNTRIG00: OPERACION DESCONOCIDA: '
001480                   LK-TRIG-OP UPON CONSOLE
001490           MOVE ZERO TO LK-RESULTADO
001500     END-EVALUATE
001510     MOVE LK-TRIG-OP TO WKS-ULTIMA-OPERACION
001520     MOVE LK-RESULTADO TO WKS-ULTIMO-RESULTADO
001530     GOBACK.
001540 000-PRINCIPAL-E. EXIT.
001550
001560*----------------------------------------------------------------*
001570*    110-REDUCE-ANGULO - LLEVA EL ANGULO DE ENTRADA AL RANGO     *
001580*    (-180, 180] ANTES DE ENTRAR A LA SERIE DE TAYLOR            *
001590*----------------------------------------------------------------*
001600 110-REDUCE-ANGULO SECTION.                                       PEDR1203
001610     MOVE LK-ANGULO-GRADOS TO WKS-ANGULO-REDUCIDO
001620     PERFORM 111-RESTA-UNA-VUELTA
001630             UNTIL WKS-ANGULO-REDUCIDO <= 180
001640     PERFORM 112-SUMA-UNA-VUELTA
001650             UNTIL WKS-ANGULO-REDUCIDO > -180.
001660 110-REDUCE-ANGULO-E. EXIT.
001670
001680 111-RESTA-UNA-VUELTA SECTION.                                    PEDR1203
001690     SUBTRACT 360 FROM WKS-ANGULO-REDUCIDO.
001700 111-RESTA-UNA-VUELTA-E. EXIT.
001710
001720 112-SUMA-UNA-VUELTA SECTION.                                     PEDR1203
001730     ADD 360 TO WKS-ANGULO-REDUCIDO.
001740 112-SUMA-UNA-VUELTA-E. EXIT.
001750
001760*----------------------------------------------------------------*
001770*    100-CALCULA-SENO - SERIE DE TAYLOR DE SENO, 6 TERMINOS,     *
001780*    SOBRE EL ANGULO YA REDUCIDO A RADIANES                      *
001790*----------------------------------------------------------------*
001800 100-CALCULA-SENO SECTION.                                        PEDR1203
001810     PERFORM 110-REDUCE-ANGULO
001820     COMPUTE WKS-X  = WKS-ANGULO-REDUCIDO * WKS-GR-A-RAD
001830     COMPUTE WKS-X2 = WKS-X * WKS-X
001840     MOVE WKS-X TO WKS-TERMINO
001850     MOVE WKS-X TO WKS-SUMA
001860     MOVE 1     TO WKS-K
001870     PERFORM 120-TERMINO-SENO
001880             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 5
001890     MOVE WKS-SUMA TO LK-RESULTADO.
001900 100-CALCULA-SENO-E. EXIT.
001910
001920 120-TERMINO-SENO SECTION.                                        PEDR1203
001930     COMPUTE WKS-NUM = 2 * WKS-K
001940     COMPUTE WKS-DEN = (2 * WKS-K) + 1
001950     COMPUTE WKS-TERMINO ROUNDED =
001960             WKS-TERMINO * (-1) * WKS-X2 / (WKS-NUM * WKS-DEN)
001970     ADD WKS-TERMINO TO WKS-SUMA.
001980 120-TERMINO-SENO-E. EXIT.
001990
002000*----------------------------------------------------------------*
002010*    200-CALCULA-COSENO - SERIE DE TAYLOR DE COSENO, 6 TERMINOS  *
002020*----------------------------------------------------------------*
002030 200-CALCULA-COSENO SECTION.                                      PEDR1203
002040     PERFORM 110-REDUCE-ANGULO
002050     COMPUTE WKS-X  = WKS-ANGULO-REDUCIDO * WKS-GR-A-RAD
002060     COMPUTE WKS-X2 = WKS-X * WKS-X
002070     MOVE 1 TO WKS-TERMINO
002080     MOVE 1 TO WKS-SUMA
002090     MOVE 1 TO WKS-K
002100     PERFORM 220-TERMINO-COSENO
002110             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 5
002120     MOVE WKS-SUMA TO LK-RESULTADO.
002130 200-CALCULA-COSENO-E. EXIT.
002140
002150 220-TERMINO-COSENO SECTION.                                      PEDR1203
002160     COMPUTE WKS-NUM = (2 * WKS-K) - 1
002170     COMPUTE WKS-DEN = 2 * WKS-K
002180     COMPUTE WKS-TERMINO ROUNDED =
002190             WKS-TERMINO * (-1) * WKS-X2 / (WKS-NUM * WKS-DEN)
002200     ADD WKS-TERMINO TO WKS-SUMA.
002210 220-TERMINO-COSENO-E. EXIT.
002220
002230*----------------------------------------------------------------*
002240*    300-CALCULA-ATAN2 - ARCOTANGENTE DE DOS ARGUMENTOS, DEVUELVE*
002250*    EL AZIMUT EN GRADOS, NORMALIZADO A [0, 360)                 *
002260*----------------------------------------------------------------*
002270 300-CALCULA-ATAN2 SECTION.                                       PEDR1403
002280     MOVE ZERO TO WKS-DX-NEGATIVO WKS-DY-NEGATIVO
002290     IF LK-DELTA-X = ZERO AND LK-DELTA-Y = ZERO
002300        MOVE ZERO TO LK-RESULTADO
002310     ELSE
002320        IF LK-DELTA-X < ZERO
002330           MOVE 1 TO WKS-DX-NEGATIVO
002340        END-IF
002350        IF LK-DELTA-Y < ZERO
002360           MOVE 1 TO WKS-DY-NEGATIVO
002370        END-IF
002380        MOVE LK-DELTA-X TO WKS-ABS-DX
002390        MOVE LK-DELTA-Y TO WKS-ABS-DY
002400        IF DX-ES-NEGATIVO
002410           COMPUTE WKS-ABS-DX = WKS-ABS-DX * (-1)
002420        END-IF
002430        IF DY-ES-NEGATIVO
002440           COMPUTE WKS-ABS-DY = WKS-ABS-DY * (-1)
002450        END-IF
002460*       19/05/2025 PEDR 244150-14 UNE 320/330 EN UN SOLO PERFORM  PEDR1905
002470*       THRU, SON CONTIGUAS Y SIEMPRE SE EJECUTAN EN ESTE ORDEN.  PEDR1905
002480        PERFORM 320-ANGULO-REFERENCIA                            PEDR1905
002490                THRU 330-APLICA-CUADRANTE-E                      PEDR1905
002500     END-IF.
002510 300-CALCULA-ATAN2-E. EXIT.
002520
002530*----------------------------------------------------------------*
002540*    320-ANGULO-REFERENCIA - ANGULO DE REFERENCIA (0-90) ENTRE   *
002550*    EL VECTOR Y EL EJE X, SIN CONSIDERAR SIGNOS                 *
002560*----------------------------------------------------------------*
002570 320-ANGULO-REFERENCIA SECTION.                                   PEDR1403
002580     IF WKS-ABS-DX = ZERO
002590        MOVE 90 TO WKS-ANGULO-REF-GR
002600     ELSE
002610        IF WKS-ABS-DX >= WKS-ABS-DY
002620           COMPUTE WKS-T = WKS-ABS-DY / WKS-ABS-DX
002630           PERFORM 340-ARCOTANGENTE
002640           COMPUTE WKS-ANGULO-REF-GR =
002650                   WKS-ATAN-RESULTADO * WKS-RAD-A-GR
002660        ELSE
002670           COMPUTE WKS-T = WKS-ABS-DX / WKS-ABS-DY
002680           PERFORM 340-ARCOTANGENTE
002690           COMPUTE WKS-ANGULO-REF-GR =
002700                   90 - (WKS-ATAN-RESULTADO * WKS-RAD-A-GR)
002710        END-IF
002720     END-IF.
002730 320-ANGULO-REFERENCIA-E. EXIT.
002740
002750*----------------------------------------------------------------*
002760*    330-APLICA-CUADRANTE - APLICA EL SIGNO DE DX/DY AL ANGULO   *
002770*    DE REFERENCIA PARA OBTENER EL AZIMUT EN [0,360)             *
002780*----------------------------------------------------------------*
002790 330-APLICA-CUADRANTE SECTION.                                    PEDR1403
002800     EVALUATE TRUE
002810        WHEN NOT DX-ES-NEGATIVO AND NOT DY-ES-NEGATIVO
002820           MOVE WKS-ANGULO-REF-GR TO LK-RESULTADO
002830        WHEN DX-ES-NEGATIVO AND NOT DY-ES-NEGATIVO
002840           COMPUTE LK-RESULTADO = 180 - WKS-ANGULO-REF-GR
002850        WHEN DX-ES-NEGATIVO AND DY-ES-NEGATIVO
002860           COMPUTE LK-RESULTADO = 180 + WKS-ANGULO-REF-GR
002870        WHEN NOT DX-ES-NEGATIVO AND DY-ES-NEGATIVO
002880           COMPUTE LK-RESULTADO = 360 - WKS-ANGULO-REF-GR
002890     END-EVALUATE.
002900 330-APLICA-CUADRANTE-E. EXIT.
002910
002920*----------------------------------------------------------------*
002930*    400-CALCULA-RAIZ - RAIZ CUADRADA DE LK-DELTA-X POR EL       *
002940*    METODO DE NEWTON-RAPHSON, 12 ITERACIONES FIJAS (SUSTITUYE   *
002950*    A LA FUNCION INTRINSECA DE RAIZ CUADRADA QUE EL COMPILADOR  *
002960*    DE ESTA CASA NO TRAE; SE USA PARA LA LONGITUD DE TRAMO)     *
002970*----------------------------------------------------------------*
002980 400-CALCULA-RAIZ SECTION.                                        PEDR2201
002990     IF LK-DELTA-X <= ZERO
003000        MOVE ZERO TO LK-RESULTADO
003010     ELSE
003020        MOVE LK-DELTA-X TO WKS-RAIZ-A
003030        COMPUTE WKS-RAIZ-X = WKS-RAIZ-A / 2
003040        IF WKS-RAIZ-X = ZERO
003050           MOVE 1 TO WKS-RAIZ-X
003060        END-IF
003070        PERFORM 410-ITERA-NEWTON
003080                VARYING WKS-RAIZ-ITER FROM 1 BY 1
003090                UNTIL WKS-RAIZ-ITER > 12
003100        MOVE WKS-RAIZ-X TO LK-RESULTADO
003110     END-IF.
003120 400-CALCULA-RAIZ-E. EXIT.
003130
003140*----------------------------------------------------------------*
003150*    410-ITERA-NEWTON - UNA ITERACION DEL METODO DE NEWTON PARA  *
003160*    RAIZ CUADRADA: X = (X + A/X) / 2                            *
003170*----------------------------------------------------------------*
003180 410-ITERA-NEWTON SECTION.                                        PEDR2201
003190     COMPUTE WKS-RAIZ-X ROUNDED =
003200             (WKS-RAIZ-X + (WKS-RAIZ-A / WKS-RAIZ-X)) / 2.
003210 410-ITERA-NEWTON-E. EXIT.
003220
003230*----------------------------------------------------------------*
003240*    340-ARCOTANGENTE - ARCOTANGENTE DE WKS-T (0 A 1) EN         *
003250*    RADIANES, POR SERIE DE TAYLOR CON REDUCCION DE MEDIO ANGULO *
003260*----------------------------------------------------------------*
003270 340-ARCOTANGENTE SECTION.                                        PEDR0309
003280     IF WKS-T > WKS-UMBRAL-REDUC
003290        COMPUTE WKS-U = (WKS-T - 1) / (WKS-T + 1)
003300        PERFORM 350-SERIE-ARCOTANGENTE
003310        COMPUTE WKS-ATAN-RESULTADO = (WKS-PI / 4) + WKS-ATAN-U
003320     ELSE
003330        MOVE WKS-T TO WKS-U
003340        PERFORM 350-SERIE-ARCOTANGENTE
003350        MOVE WKS-ATAN-U TO WKS-ATAN-RESULTADO
003360     END-IF.
003370 340-ARCOTANGENTE-E. EXIT.
003380
003390 350-SERIE-ARCOTANGENTE SECTION.                                  PEDR0309
003400     COMPUTE WKS-U2 ROUNDED = WKS-U * WKS-U
003410     MOVE WKS-U TO WKS-TERMINO
003420     MOVE WKS-U TO WKS-SUMA
003430     PERFORM 360-TERMINO-ARCOTANGENTE
003440             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6
003450     MOVE WKS-SUMA TO WKS-ATAN-U.
003460 350-SERIE-ARCOTANGENTE-E. EXIT.
003470
003480 360-TERMINO-ARCOTANGENTE SECTION.                                PEDR0309
003490     COMPUTE WKS-NUM = (2 * WKS-K) - 1
003500     COMPUTE WKS-DEN = (2 * WKS-K) + 1
003510     COMPUTE WKS-TERMINO ROUNDED =
003520             WKS-TERMINO * (-1) * WKS-U2 * WKS-NUM / WKS-DEN
003530     ADD WKS-TERMINO TO WKS-SUMA.
003540 360-TERMINO-ARCOTANGENTE-E. EXIT.
