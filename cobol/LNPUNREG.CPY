000010******************************************************************
000020* COPY        : LNPUNREG                                        *
000030* APLICACION  : LINEAS DE DISTRIBUCION                          *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE PUNTOS DE LEVANTAMIENTO  *
000050*             : TOPOGRAFICO (UN REGISTRO POR POSTE), ARCHIVO    *
000060*             : PUNTOS, ORDEN = ORDEN DE LA RUTA.               *
000070* LONGITUD    : 80 POSICIONES, COLUMNAS FIJAS                   *
000080******************************************************************
000090*  FECHA     PROGRAMADOR        DESCRIPCION                    *
000100*  05/03/2024 PEDR              VERSION ORIGINAL                *
000110*  18/07/2024 PEDR              AMPLIA PT-GUY-SPACE A X(02)     *
000120*  19/07/2024 PEDR              AGREGA 88-LEVELS SI/NO SOBRE    *
000130*                               PT-GUY-SPACE YA NORMALIZADO     *
000140******************************************************************
000150 01  REG-LNPUNTO.
000160     05  PT-LABEL                PIC X(08).
000170     05  PT-X                    PIC S9(07)V9(02).
000180     05  PT-Y                    PIC S9(07)V9(02).
000190     05  PT-POLE-TYPE            PIC X(08).
000200     05  PT-GUY-SPACE            PIC X(02).            PEDR1807
000210         88  PT-GUY-SPACE-SI     VALUE 'SI'.           PEDR1907
000220         88  PT-GUY-SPACE-NO     VALUE 'NO'.           PEDR1907
000230     05  FILLER                  PIC X(44).
