000010******************************************************************
000020* FECHA       : 05/03/2024                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000040* APLICACION  : LINEAS DE DISTRIBUCION                           *
000050* PROGRAMA    : LNCATLKP                                         *
000060* TIPO        : RUTINA (CALLED)                                  *
000070* DESCRIPCION : RUTINA DE CONSULTA DE CATALOGOS DE CONDUCTOR,    *
000080*             : POSTE Y CABLE DE RETENIDA PARA EL ANALISIS       *
000090*             : MECANICO DE LINEAS AEREAS DE DISTRIBUCION.       *
000100*             : SUSTITUYE CONSULTAS REPETIDAS A TABLA POR UNA    *
000110*             : RUTINA UNICA, IGUAL QUE DEBD1R00 PARA FILE-      *
000120*             : STATUS, PERO PARA CATALOGOS DE INGENIERIA.       *
000130* ARCHIVOS    : NO APLICA (TABLAS EN WORKING-STORAGE)            *
000140* ACCION (ES) : COND=CONDUCTOR, POST=POSTE, RETN=RETENIDA        *
000150* PROGRAMA(S) : LLAMADO POR LNANMEC1                             *
000160* BPM/RATIONAL: 244150                                           *
000170* NOMBRE      : ANALISIS MECANICO DE LINEA - CATALOGOS           *
000180******************************************************************
000190*                 B I T A C O R A   D E   C A M B I O S          *
000200******************************************************************
000210*  FECHA      PROGRAMADOR  TICKET    DESCRIPCION                *
000220*  05/03/2024 PEDR         244150-01 VERSION ORIGINAL,           *
000230*                                    CATALOGO CONDUCTOR/POSTE.   *
000240*  19/03/2024 PEDR         244150-02 AGREGA CATALOGO DE CABLE    *
000250*                                    DE RETENIDA (RETN).         *
000260*  02/09/2024 PEDR         244150-05 REDONDEO DE CAPACIDAD DE    *
000270*                                    RETENIDA A 3 DECIMALES.     *
000280*  14/11/2024 PEDR         244150-07 AMPLIA FECHA DEL ENCABEZADO *
000290*                                    DEL REPORTE A 4 DIGITOS EN   *
000300*                                    LNANMEC1 - SIN IMPACTO EN   *
000310*                                    ESTA RUTINA DE CATALOGOS.   *
000320*  30/01/2025 PEDR         244150-09 AMPLIA LK-HCAP-KN A 9(04) *
000330*                                    EN LA LINKAGE PARA ADMITIR *
000340*                                    EL DEFAULT DE 9999.00 KN DE*
000350*                                    POSTE NO CATALOGADO.       *
000360*  19/05/2025 PEDR         244150-14 AGREGA PERFORM ... THRU EN   *
000370*                                    LOS DESPACHOS DE 000-PRINCIPAL*
000380******************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    LNCATLKP.
000410 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000420 INSTALLATION.  DEPARTAMENTO DE INGENIERIA - LINEAS.
000430 DATE-WRITTEN.  05/03/2024.
000440 DATE-COMPILED.
000450 SECURITY.      USO INTERNO - DEPARTAMENTO DE INGENIERIA.
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS CLAVE-ALFANUMERICA IS 'A' THRU 'Z' '0' THRU '9'
000520     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
000530            OFF STATUS IS WKS-TRAZA-INACTIVA.
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000580*           BANDERAS Y CONTADORES DE CONTROL DE LA RUTINA        *
000590******************************************************************
000600 01  WKS-FLAGS-RUTINA.
000610     05  WKS-TRAZA-ACTIVA            PIC 9(01) VALUE ZERO.
000620     05  WKS-TRAZA-INACTIVA          PIC 9(01) VALUE ZERO.
000630 77  WKS-LLAMADAS-COND       PIC 9(07) COMP VALUE ZERO.
000640 77  WKS-LLAMADAS-POST       PIC 9(07) COMP VALUE ZERO.
000650 77  WKS-LLAMADAS-RETN       PIC 9(07) COMP VALUE ZERO.
000660******************************************************************
000670*         CATALOGO DE CONDUCTORES ACSR (PESO Y TENSION ROTURA)   *
000680******************************************************************
000690 01  TABLA-CONDUCTORES.
000700     05  TC-CONDUCTOR OCCURS 9 TIMES INDEXED BY IX-COND.
000710         10  CD-NAME              PIC X(12).
000720         10  CD-WEIGHT-KGM        PIC 9(01)V9(04).
000730         10  CD-TR-KGF            PIC 9(05).
000740         10  CD-GUY-CABLE         PIC X(10).
000750******************************************************************
000760*        CATALOGO DE POSTES (CAPACIDAD Y LONGITUD NOMINAL)       *
000770******************************************************************
000780 01  TABLA-POSTES.
000790     05  TC-POSTE OCCURS 6 TIMES INDEXED BY IX-POST.
000800         10  PO-TYPE              PIC X(08).
000810         10  PO-HMAX-KN           PIC 9(03)V9(02).
000820         10  PO-HEIGHT-M          PIC 9(02)V9(02).
000830******************************************************************
000840*      CATALOGO DE CABLES DE RETENIDA (RESISTENCIA ULTIMA)       *
000850******************************************************************
000860 01  TABLA-RETENIDAS.
000870     05  TC-RETENIDA OCCURS 3 TIMES INDEXED BY IX-RETN.
000880         10  GY-NAME              PIC X(10).
000890         10  GY-ULT-LBF           PIC 9(06).
000900******************************************************************
000910*                 CAMPOS DE TRABAJO PARA CONVERSIONES            *
000920******************************************************************
000930 01  WKS-CONSTANTES.
000940     05  WKS-KGF-A-KN             PIC 9V9(05) VALUE 0.00981.
000950     05  WKS-LBF-A-KN             PIC 9(03)V9(03) VALUE 224.809.
000960 01  WKS-CLAVE-COMPARA           PIC X(12) VALUE SPACES.
000970 01  WKS-CLAVE-COMPARA-R REDEFINES WKS-CLAVE-COMPARA.
000980     05  WKS-CLAVE-CORTA          PIC X(10).
000990     05  FILLER                   PIC X(02).
001000 01  WKS-CLAVE-AUX               PIC X(08) VALUE SPACES.
001010 01  WKS-CLAVE-AUX-R REDEFINES WKS-CLAVE-AUX.
001020     05  WKS-CLAVE-AUX-4          PIC X(04).
001030     05  WKS-CLAVE-AUX-4B         PIC X(04).
001040 01  WKS-TOTAL-LLAMADAS           PIC 9(07) VALUE ZERO.
001050 01  WKS-TOTAL-LLAMADAS-R REDEFINES WKS-TOTAL-LLAMADAS.
001060     05  WKS-TOTAL-LLAMADAS-X     PIC X(07).
001070******************************************************************
001080 LINKAGE SECTION.
001090******************************************************************
001100 01  LK-PARAMETROS-LLAMADA.
001110     05  LK-ACCION                PIC X(04).
001120         88  LK-CONSULTA-CONDUCTOR     VALUE 'COND'.
001130         88  LK-CONSULTA-POSTE         VALUE 'POST'.
001140         88  LK-CONSULTA-RETENIDA      VALUE 'RETN'.
001150     05  LK-CLAVE                 PIC X(12).
001160     05  LK-FRACCION              PIC 9V9(02).
001170     05  LK-FS-GUY                PIC 9V9(01).
001180     05  LK-ENCONTRADO            PIC X(01).
001190         88  LK-SI-ENCONTRADO          VALUE 'S'.
001200         88  LK-NO-ENCONTRADO          VALUE 'N'.
001210     05  LK-RESULTADO-CONDUCTOR.
001220         10  LK-PESO-KGM          PIC 9(01)V9(04).
001230         10  LK-TR-KGF            PIC 9(05).
001240         10  LK-TWORK-KN          PIC 9(04)V9(03).
001250         10  LK-WPESO-KNM         PIC 9(01)V9(06).
001260         10  LK-GUY-CABLE         PIC X(10).
001270     05  LK-RESULTADO-POSTE.
001280         10  LK-HCAP-KN           PIC 9(04)V9(02).                PEDR3001
001290         10  LK-ALTURA-M          PIC 9(02)V9(02).
001300     05  LK-RESULTADO-RETENIDA.
001310         10  LK-ULT-LBF           PIC 9(06).
001320         10  LK-CAP-KN            PIC 9(04)V9(03).
001330******************************************************************
001340 PROCEDURE DIVISION USING LK-PARAMETROS-LLAMADA.
001350******************************************************************
001360 000-PRINCIPAL SECTION.                                           PEDR0503
001370     IF WKS-LLAMADAS-COND = ZERO AND WKS-LLAMADAS-POST = ZERO
001380        AND WKS-LLAMADAS-RETN = ZERO
001390        PERFORM 010-CARGA-CATALOGOS THRU 010-CARGA-CATALOGOS-E    PEDR1905
001400     END-IF
001410
001420     MOVE 'N' TO LK-ENCONTRADO
001430     EVALUATE TRUE
001440        WHEN LK-CONSULTA-CONDUCTOR
001450           ADD 1 TO WKS-LLAMADAS-COND
001460           PERFORM 100-BUSCA-CONDUCTOR THRU 100-BUSCA-CONDUCTOR-E PEDR1905
001470        WHEN LK-CONSULTA-POSTE
001480           ADD 1 TO WKS-LLAMADAS-POST
001490           PERFORM 200-BUSCA-POSTE THRU 200-BUSCA-POSTE-E         PEDR1905
001500        WHEN LK-CONSULTA-RETENIDA
001510           ADD 1 TO WKS-LLAMADAS-RETN
001520           PERFORM 300-BUSCA-RETENIDA THRU 300-BUSCA-RETENIDA-E   PEDR1905
001530        WHEN OTHER
001540           DISPLAY '>>> LNCATLKP: ACCION DESCONOCIDA: ' LK-ACCION
001550                   UPON CONSOLE
001560     END-EVALUATE
001570     GOBACK.
001580 000-PRINCIPAL-E. EXIT.
001590
001600*----------------------------------------------------------------*
001610*    010-CARGA-CATALOGOS - CARGA LAS TABLAS DE TRABAJO CON LOS   *
001620*    VALORES DE CATALOGO (SE EJECUTA UNA SOLA VEZ POR CORRIDA)   *
001630*----------------------------------------------------------------*
001640 010-CARGA-CATALOGOS SECTION.                                     PEDR0503
001650     MOVE '2 ACSR'      TO CD-NAME (1)
001660     MOVE 0.1359        TO CD-WEIGHT-KGM (1)
001670     MOVE 1265          TO CD-TR-KGF (1)
001680     MOVE '1/4" EHS'    TO CD-GUY-CABLE (1)
001690
001700     MOVE '1/0 ACSR'    TO CD-NAME (2)
001710     MOVE 0.2159        TO CD-WEIGHT-KGM (2)
001720     MOVE 1940          TO CD-TR-KGF (2)
001730     MOVE '1/4" EHS'    TO CD-GUY-CABLE (2)
001740
001750     MOVE '2/0 ACSR'    TO CD-NAME (3)
001760     MOVE 0.2721        TO CD-WEIGHT-KGM (3)
001770     MOVE 2425          TO CD-TR-KGF (3)
001780     MOVE '1/4" EHS'    TO CD-GUY-CABLE (3)
001790
001800     MOVE '3/0 ACSR'    TO CD-NAME (4)
001810     MOVE 0.3429        TO CD-WEIGHT-KGM (4)
001820     MOVE 3030          TO CD-TR-KGF (4)
001830     MOVE '5/16" EHS'   TO CD-GUY-CABLE (4)
001840
001850     MOVE '4/0 ACSR'    TO CD-NAME (5)
001860     MOVE 0.4325        TO CD-WEIGHT-KGM (5)
001870     MOVE 3820          TO CD-TR-KGF (5)
001880     MOVE '5/16" EHS'   TO CD-GUY-CABLE (5)
001890
001900     MOVE '266.8 MCM'   TO CD-NAME (6)
001910     MOVE 0.5454        TO CD-WEIGHT-KGM (6)
001920     MOVE 5100          TO CD-TR-KGF (6)
001930     MOVE '5/16" EHS'   TO CD-GUY-CABLE (6)
001940
001950     MOVE '336.4 MCM'   TO CD-NAME (7)
001960     MOVE 0.6874        TO CD-WEIGHT-KGM (7)
001970     MOVE 6375          TO CD-TR-KGF (7)
001980     MOVE '3/8" EHS'    TO CD-GUY-CABLE (7)
001990
002000     MOVE '477 MCM'     TO CD-NAME (8)
002010     MOVE 0.9141        TO CD-WEIGHT-KGM (8)
002020     MOVE 7802          TO CD-TR-KGF (8)
002030     MOVE '3/8" EHS'    TO CD-GUY-CABLE (8)
002040
002050     MOVE '795 MCM'     TO CD-NAME (9)
002060     MOVE 1.5220        TO CD-WEIGHT-KGM (9)
002070     MOVE 12950         TO CD-TR-KGF (9)
002080     MOVE '3/8" EHS'    TO CD-GUY-CABLE (9)
002090
002100     MOVE 'PC-30'       TO PO-TYPE (1)
002110     MOVE 12.0          TO PO-HMAX-KN (1)
002120     MOVE 9.0           TO PO-HEIGHT-M (1)
002130
002140     MOVE 'PC-35'       TO PO-TYPE (2)
002150     MOVE 14.0          TO PO-HMAX-KN (2)
002160     MOVE 10.5          TO PO-HEIGHT-M (2)
002170
002180     MOVE 'PC-40'       TO PO-TYPE (3)
002190     MOVE 16.0          TO PO-HMAX-KN (3)
002200     MOVE 12.0          TO PO-HEIGHT-M (3)
002210
002220     MOVE 'PM-40'       TO PO-TYPE (4)
002230     MOVE 16.0          TO PO-HMAX-KN (4)
002240     MOVE 12.0          TO PO-HEIGHT-M (4)
002250
002260     MOVE 'PT-35'       TO PO-TYPE (5)
002270     MOVE 10.0          TO PO-HMAX-KN (5)
002280     MOVE 10.5          TO PO-HEIGHT-M (5)
002290
002300     MOVE 'PT-40'       TO PO-TYPE (6)
002310     MOVE 12.0          TO PO-HMAX-KN (6)
002320     MOVE 12.0          TO PO-HEIGHT-M (6)
002330
002340     MOVE '1/4" EHS'    TO GY-NAME (1)
002350     MOVE 7000          TO GY-ULT-LBF (1)
002360
002370     MOVE '5/16" EHS'   TO GY-NAME (2)
002380     MOVE 12000         TO GY-ULT-LBF (2)
002390
002400     MOVE '3/8" EHS'    TO GY-NAME (3)
002410     MOVE 17000         TO GY-ULT-LBF (3).
002420 010-CARGA-CATALOGOS-E. EXIT.
002430
002440*----------------------------------------------------------------*
002450*    100-BUSCA-CONDUCTOR - LOCALIZA EL CALIBRE EN EL CATALOGO,   *
002460*    CALCULA LA TENSION DE TRABAJO Y EL PESO UNITARIO EN KN/M    *
002470*----------------------------------------------------------------*
002480 100-BUSCA-CONDUCTOR SECTION.                                     PEDR0503
002490     MOVE LK-CLAVE TO WKS-CLAVE-COMPARA
002500     PERFORM 110-BUSCA-COND-CICLO THRU 110-BUSCA-COND-CICLO-E     PEDR1905
002510             VARYING IX-COND FROM 1 BY 1 UNTIL IX-COND > 9
002520
002530     IF LK-NO-ENCONTRADO
002540        MOVE ZERO  TO LK-PESO-KGM LK-TR-KGF LK-TWORK-KN
002550                      LK-WPESO-KNM
002560        MOVE 'N/D' TO LK-GUY-CABLE
002570     END-IF.
002580 100-BUSCA-CONDUCTOR-E. EXIT.
002590
002600*----------------------------------------------------------------*
002610*    110-BUSCA-COND-CICLO - UNA VUELTA DEL BARRIDO DE LA TABLA   *
002620*    DE CONDUCTORES; AL ENCONTRAR LA CLAVE FUERZA LA SALIDA      *
002630*----------------------------------------------------------------*
002640 110-BUSCA-COND-CICLO SECTION.                                    PEDR0503
002650     IF CD-NAME (IX-COND) = WKS-CLAVE-COMPARA
002660        MOVE 'S'                     TO LK-ENCONTRADO
002670        MOVE CD-WEIGHT-KGM (IX-COND)  TO LK-PESO-KGM
002680        MOVE CD-TR-KGF (IX-COND)      TO LK-TR-KGF
002690        MOVE CD-GUY-CABLE (IX-COND)   TO LK-GUY-CABLE
002700        PERFORM 900-CONVIERTE-UNIDADES                          PEDR1905
002710                THRU 900-CONVIERTE-UNIDADES-E                    PEDR1905
002720        SET IX-COND TO 9
002730     END-IF.
002740 110-BUSCA-COND-CICLO-E. EXIT.
002750
002760*----------------------------------------------------------------*
002770*    200-BUSCA-POSTE - LOCALIZA EL TIPO DE POSTE EN EL CATALOGO, *
002780*    CAPACIDAD 9999.00 KN SI NO ESTA CATALOGADO (SIN LIMITE)     *
002790*----------------------------------------------------------------*
002800 200-BUSCA-POSTE SECTION.                                         PEDR0503
002810     MOVE LK-CLAVE TO WKS-CLAVE-AUX
002820     PERFORM 210-BUSCA-POSTE-CICLO THRU 210-BUSCA-POSTE-CICLO-E   PEDR1905
002830             VARYING IX-POST FROM 1 BY 1 UNTIL IX-POST > 6
002840
002850     IF LK-NO-ENCONTRADO
002860        MOVE 9999.00 TO LK-HCAP-KN                                PEDR3001
002870        MOVE ZERO    TO LK-ALTURA-M
002880     END-IF.
002890 200-BUSCA-POSTE-E. EXIT.
002900
002910*----------------------------------------------------------------*
002920*    210-BUSCA-POSTE-CICLO - UNA VUELTA DEL BARRIDO DE LA TABLA  *
002930*    DE POSTES; AL ENCONTRAR EL TIPO FUERZA LA SALIDA            *
002940*----------------------------------------------------------------*
002950 210-BUSCA-POSTE-CICLO SECTION.                                   PEDR0503
002960     IF PO-TYPE (IX-POST) = WKS-CLAVE-AUX
002970        MOVE 'S'                     TO LK-ENCONTRADO
002980        MOVE PO-HMAX-KN (IX-POST)    TO LK-HCAP-KN                PEDR3001
002990        MOVE PO-HEIGHT-M (IX-POST)   TO LK-ALTURA-M
003000        SET IX-POST TO 6
003010     END-IF.
003020 210-BUSCA-POSTE-CICLO-E. EXIT.
003030
003040*----------------------------------------------------------------*
003050*    300-BUSCA-RETENIDA - LOCALIZA EL CABLE DE RETENIDA Y        *
003060*    CALCULA SU CAPACIDAD ADMISIBLE CON EL FACTOR DE SEGURIDAD   *
003070*----------------------------------------------------------------*
003080 300-BUSCA-RETENIDA SECTION.                                      PEDR1903
003090     MOVE LK-CLAVE TO WKS-CLAVE-COMPARA
003100     PERFORM 310-BUSCA-RETN-CICLO THRU 310-BUSCA-RETN-CICLO-E     PEDR1905
003110             VARYING IX-RETN FROM 1 BY 1 UNTIL IX-RETN > 3
003120
003130     IF LK-NO-ENCONTRADO
003140        MOVE ZERO TO LK-ULT-LBF LK-CAP-KN
003150     END-IF.
003160 300-BUSCA-RETENIDA-E. EXIT.
003170
003180*----------------------------------------------------------------*
003190*    310-BUSCA-RETN-CICLO - UNA VUELTA DEL BARRIDO DE LA TABLA   *
003200*    DE CABLES DE RETENIDA; AL ENCONTRAR EL NOMBRE FUERZA SALIDA *
003210*----------------------------------------------------------------*
003220 310-BUSCA-RETN-CICLO SECTION.                                    PEDR1903
003230     IF GY-NAME (IX-RETN) = WKS-CLAVE-CORTA
003240        MOVE 'S'                     TO LK-ENCONTRADO
003250        MOVE GY-ULT-LBF (IX-RETN)    TO LK-ULT-LBF
003260        COMPUTE LK-CAP-KN ROUNDED =                               PEDR0209
003270                GY-ULT-LBF (IX-RETN) / WKS-LBF-A-KN / LK-FS-GUY
003280        SET IX-RETN TO 3
003290     END-IF.
003300 310-BUSCA-RETN-CICLO-E. EXIT.
003310
003320*----------------------------------------------------------------*
003330*    900-CONVIERTE-UNIDADES - TENSION DE TRABAJO Y PESO UNITARIO *
003340*    A PARTIR DE LOS VALORES EN UNIDADES DE CATALOGO (KGF, KG/M) *
003350*----------------------------------------------------------------*
003360 900-CONVIERTE-UNIDADES SECTION.
003370     COMPUTE LK-TWORK-KN  ROUNDED =
003380             LK-TR-KGF * WKS-KGF-A-KN * LK-FRACCION
003390     COMPUTE LK-WPESO-KNM ROUNDED =
003400             LK-PESO-KGM * WKS-KGF-A-KN.
003410 900-CONVIERTE-UNIDADES-E. EXIT.
