000010******************************************************************
000020* COPY        : LNPARREG                                        *
000030* APLICACION  : LINEAS DE DISTRIBUCION                          *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE PARAMETROS DE CORRIDA,   *
000050*             : ARCHIVO PARAMS, UN SOLO REGISTRO POR CORRIDA.   *
000060* LONGITUD    : 80 POSICIONES, COLUMNAS FIJAS                   *
000070******************************************************************
000080*  FECHA     PROGRAMADOR        DESCRIPCION                    *
000090*  05/03/2024 PEDR              VERSION ORIGINAL                *
000100******************************************************************
000110 01  REG-LNPARAM.
000120     05  RP-CALIBRE              PIC X(12).
000130     05  RP-NFASES               PIC 9(01).
000140     05  RP-POLE-TYPE            PIC X(08).
000150     05  RP-FRACCION             PIC 9V9(02).
000160     05  RP-VVIENTO-MS           PIC 9(03)V9(01).
000170     05  RP-AZVIENTO             PIC 9(03)V9(01).
000180     05  RP-DIAM-M               PIC 9V9(04).
000190     05  RP-CD                   PIC 9V9(02).
000200     05  RP-RHO                  PIC 9V9(03).
000210     05  RP-ANG-GUY              PIC 9(02)V9(01).
000220     05  RP-FS-GUY               PIC 9V9(01).
000230     05  FILLER                  PIC X(31).
