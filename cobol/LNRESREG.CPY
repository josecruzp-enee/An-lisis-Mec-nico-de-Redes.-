000010******************************************************************
000020* COPY        : LNRESREG                                        *
000030* APLICACION  : LINEAS DE DISTRIBUCION                          *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE RESULTADO (UN REGISTRO   *
000050*             : POR POSTE), ARCHIVO RESULT-OUT, LLEVA FUERZAS,  *
000060*             : MOMENTO, CHEQUEO DE CAPACIDAD Y SOLUCION FINAL. *
000070* LONGITUD    : 180 POSICIONES, COLUMNAS FIJAS                  *
000080******************************************************************
000090*  FECHA     PROGRAMADOR        DESCRIPCION                    *
000100*  11/03/2024 PEDR              VERSION ORIGINAL                *
000110*  02/09/2024 PEDR              AGREGA RS-GUY-CAP-KN / RS-GUY-OK*
000120*  30/01/2025 PEDR              AMPLIA RS-MOTIVO A X(50)        *
000130*  31/01/2025 PEDR              AGREGA 88-LEVELS SI/NO SOBRE    *
000140*                               RS-CUMPLE Y RS-GUY-OK           *
000150******************************************************************
000160 01  REG-LNRESUL.
000170     05  RS-LABEL                PIC X(08).
000180     05  RS-DEFLEX-DEG           PIC 9(03)V9(02).
000190     05  RS-ESTRUCTURA           PIC X(14).
000200     05  RS-RETENIDAS            PIC 9(01).
000210     05  RS-GUY-SPACE            PIC X(02).
000220     05  RS-H-KN                 PIC 9(04)V9(03).
000230     05  RS-TGUY-KN              PIC 9(04)V9(03).
000240     05  RS-HAMARRE-M            PIC 9(02)V9(02).
000250     05  RS-MPOSTE-KNM           PIC 9(05)V9(02).
000260     05  RS-HE-M                 PIC 9(02)V9(02).
000270     05  RS-FP-KN                PIC 9(04)V9(03).
000280     05  RS-HCAP-KN              PIC 9(04)V9(02).
000290     05  RS-UTIL-PCT             PIC 9(04)V9(01).
000300     05  RS-CUMPLE               PIC X(02).
000310         88  RS-CUMPLE-SI        VALUE 'SI'.            PEDR3101
000320         88  RS-CUMPLE-NO        VALUE 'NO'.            PEDR3101
000330     05  RS-GUY-CABLE            PIC X(10).
000340     05  RS-GUY-CAP-KN           PIC 9(04)V9(03).       PEDR0209
000350     05  RS-GUY-OK               PIC X(02).             PEDR0209
000360         88  RS-GUY-OK-SI        VALUE 'SI'.            PEDR3101
000370         88  RS-GUY-OK-NO        VALUE 'NO'.            PEDR3101
000380     05  RS-SOLUCION             PIC X(14).
000390     05  RS-MOTIVO               PIC X(50).                 PEDR3001
000400     05  FILLER                  PIC X(18).
