000010******************************************************************
000020* COPY        : LNTRAREG                                        *
000030* APLICACION  : LINEAS DE DISTRIBUCION                          *
000040* DESCRIPCION : LAYOUT DEL REGISTRO DE TRAMO (UN REGISTRO POR   *
000050*             : PAR DE PUNTOS CONSECUTIVOS), ARCHIVO TRAMOS-OUT,*
000060*             : LLEVA LA GEOMETRIA Y LAS CARGAS DEL TRAMO.      *
000070* LONGITUD    : 120 POSICIONES, COLUMNAS FIJAS                  *
000080******************************************************************
000090*  FECHA     PROGRAMADOR        DESCRIPCION                    *
000100*  11/03/2024 PEDR              VERSION ORIGINAL                *
000110*  02/09/2024 PEDR              AGREGA SP-WRES-KNM (RESULTANTE) *
000120******************************************************************
000130 01  REG-LNTRAMO.
000140     05  SP-NAME                 PIC X(20).
000150     05  SP-LENGTH-M             PIC 9(06)V9(02).
000160     05  SP-CUM-M                PIC 9(07)V9(02).
000170     05  SP-AZIMUT-DEG           PIC 9(03)V9(02).
000180     05  SP-WPESO-KNM            PIC 9(01)V9(06).
000190     05  SP-WPESO-TOT            PIC 9(01)V9(06).
000200     05  SP-WVIENTO-KNM          PIC 9(01)V9(06).
000210     05  SP-WVIENTO-EFF          PIC 9(01)V9(06).
000220     05  SP-WVIENTO-TOT          PIC 9(01)V9(06).
000230     05  SP-WRES-KNM             PIC 9(01)V9(06).       PEDR0209
000240     05  SP-FPESO-KN             PIC 9(05)V9(03).
000250     05  SP-FVIENTO-KN           PIC 9(05)V9(03).
000260     05  SP-FRES-KN              PIC 9(05)V9(03).
000270     05  FILLER                  PIC X(12).
