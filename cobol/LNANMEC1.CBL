000010******************************************************************
000020* FECHA       : 05/03/2024                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000040* APLICACION  : LINEAS DE DISTRIBUCION                           *
000050* PROGRAMA    : LNANMEC1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : ANALISIS MECANICO DE UNA LINEA DE DISTRIBUCION   *
000080*             : AEREA (CONDUCTOR ACSR SOBRE POSTES DE CONCRETO/  *
000090*             : MADERA). A PARTIR DEL LEVANTAMIENTO DE PUNTOS    *
000100*             : (COORDENADAS UTM) CALCULA GEOMETRIA DE TRAMOS,   *
000110*             : DEFLEXION Y CLASIFICACION DE ESTRUCTURA, CARGAS  *
000120*             : DE PESO Y VIENTO POR TRAMO, FUERZA HORIZONTAL Y  *
000130*             : MOMENTO EN CADA POSTE, TENSION DE RETENIDA Y LA  *
000140*             : DECISION DE SOPORTE (POSTE SOLO/RETENIDA/AUTO-   *
000150*             : SOPORTADO) CON SU CHEQUEO DE CAPACIDAD.          *
000160* ARCHIVOS    : PUNTOS=ENTRADA, PARAMS=ENTRADA, TRAMOS-OUT=SALIDA*
000170*             : RESULT-OUT=SALIDA, REPORTE=SALIDA (IMPRESO)      *
000180* ACCION (ES) : NO APLICA (CORRIDA UNICA POR SUBMIT)             *
000190* PROGRAMA(S) : LLAMA A LNCATLKP (CATALOGOS) Y LNTRIG00 (TRIGO-  *
000200*             : NOMETRIA Y RAIZ CUADRADA)                        *
000210* BPM/RATIONAL: 244150                                           *
000220* NOMBRE      : ANALISIS MECANICO DE LINEA - PROCESO PRINCIPAL   *
000230******************************************************************
000240*                 B I T A C O R A   D E   C A M B I O S          *
000250******************************************************************
000260*  FECHA      PROGRAMADOR  TICKET    DESCRIPCION                *
000270*  05/03/2024 PEDR         244150-01 VERSION ORIGINAL, GEOMETRIA *
000280*                                    DE TRAMOS Y DEFLEXION.      *
000290*  12/03/2024 PEDR         244150-03 AGREGA CLASIFICACION DE     *
000300*                                    ESTRUCTURA Y CARGAS DE      *
000310*                                    TRAMO (PESO Y VIENTO).      *
000320*  19/03/2024 PEDR         244150-02 AGREGA FUERZA NODAL, MOMENTO*
000330*                                    Y TENSION DE RETENIDA.      *
000340*  02/09/2024 PEDR         244150-05 AGREGA DECISION DE SOPORTE  *
000350*                                    Y CHEQUEO DE CAPACIDAD.     *
000360*  14/11/2024 PEDR         244150-07 AMPLIA LNRPT-P-FECHA DEL    *
000370*                                    ENCABEZADO DEL REPORTE A UN *
000380*                                    ANIO DE 4 DIGITOS (AAAA).   *
000390*  30/01/2025 PEDR         244150-09 AMPLIA TABLA-PUNTOS A 200   *
000400*                                    PUNTOS PARA LINEAS LARGAS.  *
000410*  07/02/2025 PEDR         244150-10 CORRIGE NORMALIZACION DE    *
000420*                                    ESPACIO DE RETENIDA (SI/NO).*
000430*  15/03/2025 PEDR         244150-11 PUNTO DE REMATE IMPRIME '-' *
000440*                                    EN DEFLEX DEL REPORTE EN VEZ *
000450*                                    DE CERO.                     *
000460*  18/03/2025 PEDR         244150-12 CORRIGE ROTULOS DE LA LINEA  *
000470*                                    DE RESUMEN ('NO CUMPLE=' Y   *
000480*                                    'PEOR UTIL=' EN VEZ DE LOS   *
000490*                                    ROTULOS PEGADOS ANTERIORES). *
000500*  19/05/2025 PEDR         244150-13 PARAMS VACIO AHORA VA A LA   *
000510*                                    NUEVA 195-ERROR-FATAL EN VEZ *
000520*                                    DE REPETIR CIERRE/STOP RUN.  *
000530*  19/05/2025 PEDR         244150-15 UNE 710-750 EN UN SOLO       *
000540*                                    PERFORM ... THRU EN 705; AGREGA*
000550*                                    THRU EN LOS DESPACHOS DE      *
000560*                                    000-MAIN.                     *
000570******************************************************************
000580 IDENTIFICATION DIVISION.
000590 PROGRAM-ID.    LNANMEC1.
000600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000610 INSTALLATION.  DEPARTAMENTO DE INGENIERIA - LINEAS.
000620 DATE-WRITTEN.  05/03/2024.
000630 DATE-COMPILED.
000640 SECURITY.      USO INTERNO - DEPARTAMENTO DE INGENIERIA.
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS ESPACIO-VALIDO IS 'S' 'I' 'N' 'O' 'T' 'R' 'U' 'E' '1'
000710     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
000720            OFF STATUS IS WKS-TRAZA-INACTIVA.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT PUNTOS     ASSIGN TO PUNTOS
000760                        ORGANIZATION IS LINE SEQUENTIAL
000770                        FILE STATUS IS FS-PUNTOS.
000780     SELECT PARAMS     ASSIGN TO PARAMS
000790                        ORGANIZATION IS LINE SEQUENTIAL
000800                        FILE STATUS IS FS-PARAMS.
000810     SELECT TRAMOS-OUT ASSIGN TO TRAMOUT
000820                        ORGANIZATION IS LINE SEQUENTIAL
000830                        FILE STATUS IS FS-TRAMOUT.
000840     SELECT RESULT-OUT ASSIGN TO RESULOUT
000850                        ORGANIZATION IS LINE SEQUENTIAL
000860                        FILE STATUS IS FS-RESULOUT.
000870     SELECT REPORTE    ASSIGN TO REPORTE
000880                        ORGANIZATION IS LINE SEQUENTIAL
000890                        FILE STATUS IS FS-REPORTE.
000900******************************************************************
000910 DATA DIVISION.
000920 FILE SECTION.
000930*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
000940*   LEVANTAMIENTO DE PUNTOS DE LA LINEA (ENTRADA)
000950 FD  PUNTOS.
000960     COPY LNPUNREG.
000970*   PARAMETROS DE LA CORRIDA (ENTRADA, UN SOLO REGISTRO)
000980 FD  PARAMS.
000990     COPY LNPARREG.
001000*   TRAMOS CON SU GEOMETRIA Y CARGAS (SALIDA)
001010 FD  TRAMOS-OUT.
001020     COPY LNTRAREG.
001030*   RESULTADO POR POSTE (SALIDA)
001040 FD  RESULT-OUT.
001050     COPY LNRESREG.
001060*   REPORTE IMPRESO COLUMNAR (SALIDA)
001070 FD  REPORTE.
001080 01  REG-LNREPORTE               PIC X(132).
001090******************************************************************
001100 WORKING-STORAGE SECTION.
001110******************************************************************
001120*           BANDERAS Y CONTADORES DE CONTROL DEL PROCESO         *
001130******************************************************************
001140 01  WKS-FLAGS-RUTINA.
001150     05  WKS-TRAZA-ACTIVA            PIC 9(01) VALUE ZERO.
001160     05  WKS-TRAZA-INACTIVA          PIC 9(01) VALUE ZERO.
001170 01  WKS-FS-ARCHIVOS.
001180     05  FS-PUNTOS                   PIC X(02) VALUE '00'.
001190     05  FS-PARAMS                   PIC X(02) VALUE '00'.
001200     05  FS-TRAMOUT                  PIC X(02) VALUE '00'.
001210     05  FS-RESULOUT                 PIC X(02) VALUE '00'.
001220     05  FS-REPORTE                  PIC X(02) VALUE '00'.
001230 01  WKS-SWITCHES.
001240     05  WKS-FIN-PUNTOS              PIC X(01) VALUE 'N'.
001250         88  FIN-DE-PUNTOS                VALUE 'S'.
001260 77  WKS-NUM-PUNTOS              PIC 9(04) COMP VALUE ZERO.
001270 77  WKS-NUM-TRAMOS               PIC 9(04) COMP VALUE ZERO.
001280 77  WKS-RENGLONES-PAG            PIC 9(02) COMP VALUE ZERO.
001290******************************************************************
001300*       TABLA DE PUNTOS EN MEMORIA (LEVANTAMIENTO DE LA LINEA)   *
001310******************************************************************
001320 01  TABLA-PUNTOS.                                                PEDR3001
001330     05  TP-PUNTO OCCURS 200 TIMES INDEXED BY IX-PT IX-PA IX-PB.
001340         10  TP-LABEL             PIC X(08).
001350         10  TP-X                 PIC S9(07)V9(02).
001360         10  TP-Y                 PIC S9(07)V9(02).
001370         10  TP-POLE-TYPE         PIC X(08).
001380         10  TP-GUY-SPACE         PIC X(02).
001390         10  TP-AZIM-SIG          PIC 9(03)V9(02).
001400         10  TP-LONG-SIG          PIC 9(06)V9(02).
001410         10  TP-DEFLEX-DEG        PIC 9(03)V9(02).
001420         10  TP-ESTRUCTURA        PIC X(14).
001430         10  TP-RETENIDAS         PIC 9(01).
001440******************************************************************
001450*       PARAMETROS DE CORRIDA YA VALIDADOS Y CON DEFAULT         *
001460******************************************************************
001470 01  WKS-PARAMETROS.
001480     05  WKS-CALIBRE                 PIC X(12).
001490     05  WKS-NFASES                  PIC 9(01) COMP.
001500     05  WKS-POLE-TYPE-DFLT           PIC X(08).
001510     05  WKS-FRACCION                PIC 9V9(02).
001520     05  WKS-VVIENTO-MS              PIC 9(03)V9(01).
001530     05  WKS-AZVIENTO                PIC 9(03)V9(01).
001540     05  WKS-DIAM-M                  PIC 9V9(04).
001550     05  WKS-CD                      PIC 9V9(02).
001560     05  WKS-RHO                     PIC 9V9(03).
001570     05  WKS-ANG-GUY                 PIC 9(02)V9(01).
001580     05  WKS-FS-GUY                  PIC 9V9(01).
001590******************************************************************
001600*     RESULTADO DE LA CONSULTA DE CONDUCTOR, VALIDO PARA TODA    *
001610*     LA CORRIDA (EL CALIBRE ES UNICO POR PARAMETROS)            *
001620******************************************************************
001630 01  WKS-CONDUCTOR-CORRIDA.
001640     05  WKS-COND-PESO-KGM           PIC 9(01)V9(04).
001650     05  WKS-COND-TR-KGF             PIC 9(05).
001660     05  WKS-TWORK-KN                PIC 9(04)V9(03).
001670     05  WKS-WPESO-KNM               PIC 9(01)V9(06).
001680     05  WKS-GUY-CABLE               PIC X(10).
001690     05  WKS-GUY-CAP-KN              PIC 9(04)V9(03).
001700******************************************************************
001710*                 CONSTANTES DE CONVERSION DE UNIDADES           *
001720******************************************************************
001730 01  WKS-CONSTANTES.
001740     05  WKS-RAD-A-GR                PIC 9(03)V9(09) COMP
001750                                      VALUE 57.295779513.
001760     05  WKS-GR-A-RAD                PIC S9(01)V9(09) COMP
001770                                      VALUE 0.017453293.
001780******************************************************************
001790*       CAMPOS DE TRABAJO DE GEOMETRIA (TRAMO Y DEFLEXION)       *
001800******************************************************************
001810 01  WKS-CAMPOS-GEOMETRIA.
001820     05  WKS-DELTA-X                 PIC S9(09)V9(04) COMP.
001830     05  WKS-DELTA-Y                 PIC S9(09)V9(04) COMP.
001840     05  WKS-LONGITUD                PIC 9(06)V9(02) COMP.
001850     05  WKS-AZIMUT-IDA              PIC 9(03)V9(02) COMP.
001860     05  WKS-AZIMUT-A                PIC 9(03)V9(02) COMP.
001870     05  WKS-AZIMUT-C                PIC 9(03)V9(02) COMP.
001880     05  WKS-DEFLEX                  PIC 9(03)V9(02) COMP.
001890     05  WKS-DIF-AZIMUT              PIC S9(03)V9(02) COMP.
001900******************************************************************
001910*          CAMPOS DE TRABAJO DE CARGAS DE TRAMO (PESO/VIENTO)    *
001920******************************************************************
001930 01  WKS-CAMPOS-CARGAS.
001940     05  WKS-WVIENTO-KNM             PIC 9(01)V9(06) COMP.
001950     05  WKS-WVIENTO-EFF             PIC 9(01)V9(06) COMP.
001960     05  WKS-WVIENTO-TOT             PIC 9(01)V9(06) COMP.
001970     05  WKS-WPESO-TOT               PIC 9(01)V9(06) COMP.
001980     05  WKS-WRES-KNM                PIC 9(01)V9(06) COMP.
001990     05  WKS-SENO-PROY               PIC S9(01)V9(08) COMP.
002000     05  WKS-SUMA-CUADRADOS          PIC 9(03)V9(08) COMP.
002010 01  WKS-TOTAL-REGISTROS-ESCRITOS    PIC 9(07) COMP VALUE ZERO.
002020 01  WKS-TOTAL-REGISTROS-R REDEFINES WKS-TOTAL-REGISTROS-ESCRITOS.
002030     05  WKS-TOTAL-REGISTROS-X       PIC X(04).
002040 01  WKS-ULTIMA-ESTRUCTURA           PIC X(14) VALUE SPACES.
002050 01  WKS-ULTIMA-ESTRUCTURA-R REDEFINES WKS-ULTIMA-ESTRUCTURA.
002060     05  WKS-ULTIMA-ESTRUCTURA-8     PIC X(08).
002070     05  WKS-ULTIMA-ESTRUCTURA-6     PIC X(06).
002080 01  WKS-ULTIMO-CALIBRE              PIC X(12) VALUE SPACES.
002090 01  WKS-ULTIMO-CALIBRE-R REDEFINES WKS-ULTIMO-CALIBRE.
002100     05  WKS-ULTIMO-CALIBRE-8        PIC X(08).
002110     05  WKS-ULTIMO-CALIBRE-4        PIC X(04).
002120 01  WKS-CUM-RUN                     PIC 9(07)V9(02) COMP
002130                                      VALUE ZERO.
002140******************************************************************
002150*       CAMPOS DE TRABAJO DE FUERZA NODAL, MOMENTO Y RETENIDA    *
002160******************************************************************
002170 01  WKS-CAMPOS-NODO.
002180     05  WKS-H-KN                    PIC 9(04)V9(03) COMP.
002190     05  WKS-COSENO-GUY              PIC S9(01)V9(08) COMP.
002200     05  WKS-SENO-GUY                PIC S9(01)V9(08) COMP.
002210     05  WKS-TGUY-KN                 PIC 9(04)V9(03) COMP.
002220     05  WKS-VGUY-KN                 PIC 9(04)V9(03) COMP.
002230     05  WKS-HAMARRE-M               PIC 9(02)V9(02) COMP.
002240     05  WKS-HE-M                    PIC 9(02)V9(02) COMP.
002250     05  WKS-MPOSTE-KNM              PIC 9(05)V9(02) COMP.
002260     05  WKS-FP-KN                   PIC 9(04)V9(03) COMP.
002270     05  WKS-HCAP-KN                 PIC 9(04)V9(02) COMP.
002280     05  WKS-UTIL-PCT                PIC 9(04)V9(01) COMP.
002290     05  WKS-ALTURA-POSTE-M          PIC 9(02)V9(02) COMP.
002300 01  WKS-EFECTIVOS.
002310     05  WKS-CUMPLE                  PIC X(02).
002320     05  WKS-GUY-OK                  PIC X(02).
002330     05  WKS-SOLUCION                PIC X(14).
002340     05  WKS-MOTIVO                  PIC X(50).
002350******************************************************************
002360*                 TOTALES DE CONTROL DEL REPORTE                 *
002370******************************************************************
002380 01  WKS-TOTALES-CONTROL.
002390     05  WKS-TOTAL-LONGITUD          PIC 9(07)V9(02) COMP.
002400     05  WKS-SUMA-FPESO              PIC 9(07)V9(03) COMP.
002410     05  WKS-SUMA-FVIENTO            PIC 9(07)V9(03) COMP.
002420     05  WKS-SUMA-FRES               PIC 9(07)V9(03) COMP.
002430     05  WKS-CONT-CUMPLE             PIC 9(04) COMP VALUE ZERO.
002440     05  WKS-CONT-NOCUMPLE           PIC 9(04) COMP VALUE ZERO.
002450     05  WKS-CONT-RETENIDA           PIC 9(04) COMP VALUE ZERO.
002460     05  WKS-CONT-AUTO                PIC 9(04) COMP VALUE ZERO.
002470     05  WKS-PEOR-UTIL               PIC 9(04)V9(01) COMP.
002480******************************************************************
002490*          CAMPOS DE TRABAJO PARA LLAMADAS A SUBRUTINAS          *
002500******************************************************************
002510 01  LK-PARAMETROS-LLAMADA.
002520     05  LK-ACCION                   PIC X(04).
002530     05  LK-CLAVE                    PIC X(12).
002540     05  LK-FRACCION                 PIC 9V9(02).
002550     05  LK-FS-GUY                   PIC 9V9(01).
002560     05  LK-ENCONTRADO               PIC X(01).
002570     05  LK-RESULTADO-CONDUCTOR.
002580         10  LK-PESO-KGM             PIC 9(01)V9(04).
002590         10  LK-TR-KGF               PIC 9(05).
002600         10  LK-TWORK-KN             PIC 9(04)V9(03).
002610         10  LK-WPESO-KNM            PIC 9(01)V9(06).
002620         10  LK-GUY-CABLE            PIC X(10).
002630     05  LK-RESULTADO-POSTE.
002640         10  LK-HCAP-KN              PIC 9(04)V9(02).
002650         10  LK-ALTURA-M             PIC 9(02)V9(02).
002660     05  LK-RESULTADO-RETENIDA.
002670         10  LK-ULT-LBF              PIC 9(06).
002680         10  LK-CAP-KN               PIC 9(04)V9(03).
002690 01  LK-TRIG-PARMS.
002700     05  LK-TRIG-OP                  PIC X(04).
002710     05  LK-ANGULO-GRADOS            PIC S9(03)V9(06).
002720     05  LK-DELTA-Y                  PIC S9(09)V9(04).
002730     05  LK-DELTA-X                  PIC S9(09)V9(04).
002740     05  LK-RESULTADO                PIC S9(03)V9(08).
002750******************************************************************
002760*               LINEAS DE IMPRESION DEL REPORTE                  *
002770******************************************************************
002780 01  LNRPT-TITULO.
002790     05  FILLER                      PIC X(40) VALUE SPACES.
002800     05  FILLER                      PIC X(30)
002810         VALUE 'ANALISIS MECANICO DE LINEA'.
002820     05  FILLER                      PIC X(62) VALUE SPACES.
002830 01  LNRPT-PARAMS.
002840     05  FILLER                      PIC X(01) VALUE SPACE.
002850     05  LNRPT-P-CALIBRE             PIC X(12).
002860     05  FILLER                      PIC X(02) VALUE SPACES.
002870     05  LNRPT-P-FASES               PIC 9(01).
002880     05  FILLER                      PIC X(02) VALUE SPACES.
002890     05  LNRPT-P-POSTE                PIC X(08).
002900     05  FILLER                      PIC X(02) VALUE SPACES.
002910     05  LNRPT-P-VIENTO              PIC ZZ9.9.
002920     05  FILLER                      PIC X(02) VALUE SPACES.
002930     05  LNRPT-P-FECHA               PIC 9999/99/99.
002940     05  FILLER                      PIC X(81) VALUE SPACES.
002950 01  LNRPT-ENC-TRAMOS.
002960     05  FILLER                      PIC X(01) VALUE SPACE.
002970     05  FILLER                      PIC X(20) VALUE 'TRAMO'.
002980     05  FILLER                      PIC X(10) VALUE 'L(M)'.
002990     05  FILLER                      PIC X(10) VALUE 'AZIMUT'.
003000     05  FILLER                      PIC X(14) VALUE 'W-PESO-T'.
003010     05  FILLER                      PIC X(14) VALUE 'W-VIENTO-T'.
003020     05  FILLER                      PIC X(14) VALUE 'W-RESULT'.
003030     05  FILLER                      PIC X(14) VALUE 'F-RESULT'.
003040     05  FILLER                      PIC X(35) VALUE SPACES.
003050 01  LNRPT-DET-TRAMO.
003060     05  FILLER                      PIC X(01) VALUE SPACE.
003070     05  LNRPT-T-NOMBRE              PIC X(20).
003080     05  LNRPT-T-LONG                PIC ZZZ,ZZ9.99.
003090     05  LNRPT-T-AZIMUT              PIC ZZ9.99.
003100     05  LNRPT-T-WPESO               PIC Z9.999999.
003110     05  LNRPT-T-WVIENTO             PIC Z9.999999.
003120     05  LNRPT-T-WRES                PIC Z9.999999.
003130     05  LNRPT-T-FRES                PIC ZZZ9.999.
003140     05  FILLER                      PIC X(35) VALUE SPACES.
003150 01  LNRPT-TOT-TRAMOS.
003160     05  FILLER                      PIC X(01) VALUE SPACE.
003170     05  FILLER              PIC X(20) VALUE 'TOTAL LINEA (M) ='.
003180     05  LNRPT-TT-LONGITUD           PIC ZZZ,ZZ9.99.
003190     05  FILLER                      PIC X(10) VALUE SPACES.
003200     05  FILLER                  PIC X(14) VALUE 'SUMA F-PESO'.
003210     05  LNRPT-TT-FPESO              PIC ZZZ9.999.
003220     05  FILLER                      PIC X(14) VALUE 'SUMA F-RES'.
003230     05  LNRPT-TT-FRES               PIC ZZZ9.999.
003240     05  FILLER                      PIC X(21) VALUE SPACES.
003250 01  LNRPT-ENC-PUNTOS.
003260     05  FILLER                      PIC X(01) VALUE SPACE.
003270     05  FILLER                      PIC X(09) VALUE 'PUNTO'.
003280     05  FILLER                      PIC X(09) VALUE 'DEFLEX'.
003290     05  FILLER                      PIC X(16) VALUE 'ESTRUCTURA'.
003300     05  FILLER                      PIC X(05) VALUE 'RET'.
003310     05  FILLER                      PIC X(09) VALUE 'ESPACIO'.
003320     05  FILLER                      PIC X(10) VALUE 'H(KN)'.
003330     05  FILLER                      PIC X(10) VALUE 'TGUY(KN)'.
003340     05  FILLER                      PIC X(10) VALUE 'M(KNM)'.
003350     05  FILLER                      PIC X(10) VALUE 'HCAP(KN)'.
003360     05  FILLER                      PIC X(08) VALUE 'UTIL%'.
003370     05  FILLER                      PIC X(08) VALUE 'CUMPLE'.
003380     05  FILLER                      PIC X(15) VALUE 'SOLUCION'.
003390     05  FILLER                      PIC X(13) VALUE SPACES.
003400 01  LNRPT-DET-PUNTO.
003410     05  FILLER                      PIC X(01) VALUE SPACE.
003420     05  LNRPT-P-LABEL               PIC X(09).
003430     05  LNRPT-P-DEFLEX              PIC Z9.99.
003440     05  LNRPT-P-DEFLEX-A REDEFINES                               PEDR1503
003450         LNRPT-P-DEFLEX              PIC X(05).                   PEDR1503
003460     05  FILLER                      PIC X(01) VALUE SPACES.
003470     05  LNRPT-P-ESTRUCT              PIC X(15).
003480     05  LNRPT-P-RET                 PIC 9.
003490     05  FILLER                      PIC X(04) VALUE SPACES.
003500     05  LNRPT-P-ESPACIO             PIC X(09).
003510     05  LNRPT-P-H                   PIC ZZZ9.999.
003520     05  FILLER                      PIC X(01) VALUE SPACE.
003530     05  LNRPT-P-TGUY                PIC ZZZ9.999.
003540     05  FILLER                      PIC X(01) VALUE SPACE.
003550     05  LNRPT-P-MOM                 PIC ZZZZ9.99.
003560     05  FILLER                      PIC X(01) VALUE SPACE.
003570     05  LNRPT-P-HCAP                PIC ZZZ9.99.
003580     05  FILLER                      PIC X(01) VALUE SPACE.
003590     05  LNRPT-P-UTIL                PIC ZZZ9.9.
003600     05  FILLER                      PIC X(02) VALUE SPACES.
003610     05  LNRPT-P-CUMPLE              PIC X(06).
003620     05  LNRPT-P-SOLUCION            PIC X(15).
003630     05  FILLER                      PIC X(06) VALUE SPACES.
003640 01  LNRPT-RESUMEN.
003650     05  FILLER                      PIC X(01) VALUE SPACE.
003660     05  FILLER                      PIC X(08) VALUE 'Puntos='. PEDR1803
003670     05  LNRPT-R-PUNTOS              PIC ZZZ9.
003680     05  FILLER                      PIC X(03) VALUE ' | '.
003690     05  FILLER                      PIC X(08) VALUE 'Cumple='. PEDR1803
003700     05  LNRPT-R-CUMPLE              PIC ZZZ9.
003710     05  FILLER                      PIC X(03) VALUE ' | '.
003720     05  FILLER                      PIC X(11) VALUE              PEDR1803
003730         'No cumple='.
003740     05  LNRPT-R-NOCUMPLE            PIC ZZZ9.
003750     05  FILLER                      PIC X(03) VALUE ' | '.
003760     05  FILLER                      PIC X(10) VALUE             PEDR1803
003770         'Retenida='.
003780     05  LNRPT-R-RETENIDA            PIC ZZZ9.
003790     05  FILLER                      PIC X(03) VALUE ' | '.
003800     05  FILLER                      PIC X(06) VALUE 'Auto='.   PEDR1803
003810     05  LNRPT-R-AUTO                 PIC ZZZ9.
003820     05  FILLER                      PIC X(03) VALUE ' | '.
003830     05  FILLER                      PIC X(12) VALUE             PEDR1803
003840         'Peor util='.
003850     05  LNRPT-R-PEORUTIL            PIC ZZZ9.9.
003860     05  FILLER                      PIC X(01) VALUE '%'.
003870     05  FILLER                      PIC X(24) VALUE SPACES.
003880******************************************************************
003890 PROCEDURE DIVISION.
003900******************************************************************
003910 000-MAIN SECTION.                                                PEDR0503
003920     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E   PEDR1905
003930     PERFORM 200-LEE-PARAMETROS    THRU 200-LEE-PARAMETROS-E      PEDR1905
003940     PERFORM 300-CARGA-PUNTOS      THRU 300-CARGA-PUNTOS-E        PEDR1905
003950     PERFORM 400-CALCULA-GEOMETRIA THRU 400-CALCULA-GEOMETRIA-E   PEDR1905
003960     PERFORM 810-IMPRIME-ENCABEZADO
003970     PERFORM 500-CALCULA-CARGAS-TRAMO                             PEDR1905
003980             THRU 500-CALCULA-CARGAS-TRAMO-E                      PEDR1905
003990     PERFORM 825-IMPRIME-TOTAL-TRAMOS
004000     PERFORM 700-CALCULA-NODOS     THRU 700-CALCULA-NODOS-E       PEDR1905
004010     PERFORM 840-IMPRIME-RESUMEN
004020     PERFORM 900-CIERRA-ARCHIVOS
004030     STOP RUN.
004040 000-MAIN-E. EXIT.
004050
004060*----------------------------------------------------------------*
004070*    110-APERTURA-ARCHIVOS - ABRE LOS ARCHIVOS DE ENTRADA Y      *
004080*    SALIDA Y VALIDA EL FILE-STATUS DE APERTURA                  *
004090*----------------------------------------------------------------*
004100 110-APERTURA-ARCHIVOS SECTION.                                   PEDR0503
004110     OPEN INPUT  PUNTOS
004120     OPEN INPUT  PARAMS
004130     OPEN OUTPUT TRAMOS-OUT
004140     OPEN OUTPUT RESULT-OUT
004150     OPEN OUTPUT REPORTE
004160     IF FS-PUNTOS NOT = '00' OR FS-PARAMS NOT = '00'
004170        OR FS-TRAMOUT NOT = '00' OR FS-RESULOUT NOT = '00'
004180        OR FS-REPORTE NOT = '00'
004190        DISPLAY '================================================'
004200                UPON CONSOLE
004210        DISPLAY '   LNANMEC1 - ERROR AL ABRIR ARCHIVOS DE LINEA  '
004220                UPON CONSOLE
004230        DISPLAY ' FS-PUNTOS=('   FS-PUNTOS   ') '
004240                'FS-PARAMS=('   FS-PARAMS   ')' UPON CONSOLE
004250        DISPLAY ' FS-TRAMOUT=(' FS-TRAMOUT  ') '
004260                'FS-RESULOUT=(' FS-RESULOUT ')' UPON CONSOLE
004270        DISPLAY ' FS-REPORTE=(' FS-REPORTE ')' UPON CONSOLE
004280        DISPLAY '================================================'
004290                UPON CONSOLE
004300        MOVE 91 TO RETURN-CODE
004310        STOP RUN
004320     END-IF.
004330 110-APERTURA-ARCHIVOS-E. EXIT.
004340
004350*----------------------------------------------------------------*
004360*    195-ERROR-FATAL - SALIDA COMUN DE ERROR FATAL; CIERRA LOS    *
004370*    ARCHIVOS YA ABIERTOS Y TERMINA LA CORRIDA CON RETURN-CODE 91 *
004380*    19/05/2025 PEDR 244150-13 NUEVA SECCION, VER 200-LEE-PARAM.  *
004390*----------------------------------------------------------------*
004400 195-ERROR-FATAL SECTION.                                        PEDR1905
004410     MOVE 91 TO RETURN-CODE
004420     PERFORM 900-CIERRA-ARCHIVOS
004430     STOP RUN.
004440 195-ERROR-FATAL-E. EXIT.
004450
004460*----------------------------------------------------------------*
004470*    200-LEE-PARAMETROS - LEE EL UNICO REGISTRO DE PARAMETROS Y  *
004480*    APLICA LOS VALORES DEFAULT DONDE EL CAMPO VINO EN CERO;     *
004490*    LUEGO RESUELVE LA MECANICA DEL CONDUCTOR DE UNA SOLA VEZ    *
004500*    19/05/2025 PEDR 244150-13 ARCHIVO VACIO SALTA A 195-ERROR-   *
004510*    FATAL EN VEZ DE REPETIR EL CIERRE/STOP RUN EN LINEA.         *
004520*----------------------------------------------------------------*
004530 200-LEE-PARAMETROS SECTION.                                      PEDR0503
004540     READ PARAMS
004550          AT END
004560             DISPLAY '>>> LNANMEC1: ARCHIVO PARAMS VACIO'
004570                     UPON CONSOLE
004580             GO TO 195-ERROR-FATAL                                PEDR1905
004590     END-READ
004600
004610     MOVE RP-CALIBRE    TO WKS-CALIBRE
004620     MOVE RP-NFASES     TO WKS-NFASES
004630     MOVE RP-POLE-TYPE  TO WKS-POLE-TYPE-DFLT
004640     MOVE RP-FRACCION   TO WKS-FRACCION
004650     MOVE RP-VVIENTO-MS TO WKS-VVIENTO-MS
004660     MOVE RP-AZVIENTO   TO WKS-AZVIENTO
004670     MOVE RP-DIAM-M     TO WKS-DIAM-M
004680     MOVE RP-CD         TO WKS-CD
004690     MOVE RP-RHO        TO WKS-RHO
004700     MOVE RP-ANG-GUY    TO WKS-ANG-GUY
004710     MOVE RP-FS-GUY     TO WKS-FS-GUY
004720
004730     IF WKS-NFASES = ZERO
004740        MOVE 3 TO WKS-NFASES
004750     END-IF
004760     IF WKS-FRACCION = ZERO
004770        MOVE 0.20 TO WKS-FRACCION
004780     END-IF
004790     IF WKS-VVIENTO-MS = ZERO
004800        MOVE 30.0 TO WKS-VVIENTO-MS
004810     END-IF
004820     IF WKS-DIAM-M = ZERO
004830        MOVE 0.0100 TO WKS-DIAM-M
004840     END-IF
004850     IF WKS-CD = ZERO
004860        MOVE 1.20 TO WKS-CD
004870     END-IF
004880     IF WKS-RHO = ZERO
004890        MOVE 1.225 TO WKS-RHO
004900     END-IF
004910     IF WKS-ANG-GUY = ZERO
004920        MOVE 45.0 TO WKS-ANG-GUY
004930     END-IF
004940     IF WKS-FS-GUY = ZERO
004950        MOVE 2.0 TO WKS-FS-GUY
004960     END-IF
004970
004980     PERFORM 210-RESUELVE-CONDUCTOR
004990     PERFORM 220-RESUELVE-RETENIDA.
005000 200-LEE-PARAMETROS-E. EXIT.
005010
005020*----------------------------------------------------------------*
005030*    210-RESUELVE-CONDUCTOR - CONSULTA EL CATALOGO DE CONDUCTOR  *
005040*    UNA SOLA VEZ (EL CALIBRE ES FIJO PARA TODA LA CORRIDA)      *
005050*----------------------------------------------------------------*
005060 210-RESUELVE-CONDUCTOR SECTION.                                  PEDR0503
005070     MOVE 'COND'        TO LK-ACCION
005080     MOVE WKS-CALIBRE   TO LK-CLAVE
005090     MOVE WKS-FRACCION  TO LK-FRACCION
005100     CALL 'LNCATLKP' USING LK-PARAMETROS-LLAMADA
005110     MOVE LK-PESO-KGM   TO WKS-COND-PESO-KGM
005120     MOVE LK-TR-KGF     TO WKS-COND-TR-KGF
005130     MOVE LK-TWORK-KN   TO WKS-TWORK-KN
005140     MOVE LK-WPESO-KNM  TO WKS-WPESO-KNM
005150     MOVE LK-GUY-CABLE  TO WKS-GUY-CABLE
005160     MOVE WKS-CALIBRE   TO WKS-ULTIMO-CALIBRE
005170     IF WKS-TRAZA-ACTIVA = 1
005180        DISPLAY '>>> LNANMEC1: CALIBRE=' WKS-ULTIMO-CALIBRE-8
005190                ' TWORK-KN=' WKS-TWORK-KN UPON CONSOLE
005200     END-IF.
005210 210-RESUELVE-CONDUCTOR-E. EXIT.
005220
005230*----------------------------------------------------------------*
005240*    220-RESUELVE-RETENIDA - CONSULTA LA CAPACIDAD ADMISIBLE DEL *
005250*    CABLE DE RETENIDA RECOMENDADO PARA EL CALIBRE DE LA CORRIDA *
005260*----------------------------------------------------------------*
005270 220-RESUELVE-RETENIDA SECTION.                                   PEDR0503
005280     MOVE 'RETN'        TO LK-ACCION
005290     MOVE WKS-GUY-CABLE TO LK-CLAVE
005300     MOVE WKS-FS-GUY    TO LK-FS-GUY
005310     CALL 'LNCATLKP' USING LK-PARAMETROS-LLAMADA
005320     MOVE LK-CAP-KN     TO WKS-GUY-CAP-KN.
005330 220-RESUELVE-RETENIDA-E. EXIT.
005340
005350*----------------------------------------------------------------*
005360*    300-CARGA-PUNTOS - LEE EL LEVANTAMIENTO DE PUNTOS Y LO      *
005370*    CARGA EN LA TABLA EN MEMORIA, NORMALIZANDO EL INDICADOR DE  *
005380*    ESPACIO DE RETENIDA A SI/NO                                 *
005390*----------------------------------------------------------------*
005400 300-CARGA-PUNTOS SECTION.                                        PEDR0503
005410     READ PUNTOS
005420          AT END SET FIN-DE-PUNTOS TO TRUE
005430     END-READ
005440     PERFORM 310-CARGA-UN-PUNTO
005450             UNTIL FIN-DE-PUNTOS.
005460 300-CARGA-PUNTOS-E. EXIT.
005470
005480*----------------------------------------------------------------*
005490*    310-CARGA-UN-PUNTO - ALMACENA UN PUNTO EN LA TABLA Y LEE EL *
005500*    SIGUIENTE REGISTRO DEL ARCHIVO PUNTOS                       *
005510*----------------------------------------------------------------*
005520 310-CARGA-UN-PUNTO SECTION.                                      PEDR0503
005530     ADD 1 TO WKS-NUM-PUNTOS
005540     MOVE PT-LABEL     TO TP-LABEL     (WKS-NUM-PUNTOS)
005550     MOVE PT-X         TO TP-X         (WKS-NUM-PUNTOS)
005560     MOVE PT-Y         TO TP-Y         (WKS-NUM-PUNTOS)
005570     MOVE PT-POLE-TYPE TO TP-POLE-TYPE (WKS-NUM-PUNTOS)
005580     IF PT-POLE-TYPE = SPACES
005590        MOVE WKS-POLE-TYPE-DFLT TO TP-POLE-TYPE (WKS-NUM-PUNTOS)
005600     END-IF
005610     PERFORM 320-NORMALIZA-ESPACIO
005620
005630     READ PUNTOS
005640          AT END SET FIN-DE-PUNTOS TO TRUE
005650     END-READ.
005660 310-CARGA-UN-PUNTO-E. EXIT.
005670
005680*----------------------------------------------------------------*
005690*    320-NORMALIZA-ESPACIO - NORMALIZA PT-GUY-SPACE A SI/NO;     *
005700*    SI/S/TRUE/1 (SIN IMPORTAR MAYUSCULA O ESPACIOS) DA SI,      *
005710*    CUALQUIER OTRO VALOR (INCLUYENDO EN BLANCO) DA NO           *
005720*----------------------------------------------------------------*
005730 320-NORMALIZA-ESPACIO SECTION.                                   PEDR0702
005740     EVALUATE TRUE
005750        WHEN PT-GUY-SPACE = 'SI' OR 'Si' OR 'si' OR 'sI'
005760           MOVE 'SI' TO TP-GUY-SPACE (WKS-NUM-PUNTOS)
005770        WHEN PT-GUY-SPACE = 'S ' OR 's ' OR '1 '
005780           MOVE 'SI' TO TP-GUY-SPACE (WKS-NUM-PUNTOS)
005790        WHEN PT-GUY-SPACE = 'TR' OR 'Tr' OR 'tr' OR 'tR'
005800           MOVE 'SI' TO TP-GUY-SPACE (WKS-NUM-PUNTOS)
005810        WHEN OTHER
005820           MOVE 'NO' TO TP-GUY-SPACE (WKS-NUM-PUNTOS)
005830     END-EVALUATE.
005840 320-NORMALIZA-ESPACIO-E. EXIT.
005850
005860*----------------------------------------------------------------*
005870*    400-CALCULA-GEOMETRIA - CALCULA LONGITUD Y AZIMUT DE CADA   *
005880*    TRAMO, LA DEFLEXION EN CADA PUNTO INTERIOR Y CLASIFICA LA   *
005890*    ESTRUCTURA DE CADA PUNTO                                    *
005900*----------------------------------------------------------------*
005910 400-CALCULA-GEOMETRIA SECTION.                                   PEDR0503
005920     COMPUTE WKS-NUM-TRAMOS = WKS-NUM-PUNTOS - 1
005930     MOVE ZERO TO WKS-TOTAL-LONGITUD
005940
005950     PERFORM 410-CALCULA-TRAMO
005960             VARYING IX-PT FROM 1 BY 1
005970             UNTIL IX-PT > WKS-NUM-TRAMOS
005980     IF WKS-NUM-PUNTOS > 2
005990        PERFORM 420-CALCULA-DEFLEXION
006000                VARYING IX-PT FROM 2 BY 1
006010                UNTIL IX-PT > WKS-NUM-PUNTOS - 1
006020     END-IF
006030
006040     PERFORM 430-CLASIFICA-ESTRUCTURA
006050             VARYING IX-PT FROM 1 BY 1
006060             UNTIL IX-PT > WKS-NUM-PUNTOS.
006070 400-CALCULA-GEOMETRIA-E. EXIT.
006080
006090*----------------------------------------------------------------*
006100*    410-CALCULA-TRAMO - DISTANCIA EUCLIDIANA (POR RAIZ DE       *
006110*    LNTRIG00) Y AZIMUT (POR ATN2 DE LNTRIG00) ENTRE EL PUNTO    *
006120*    IX-PT Y EL SIGUIENTE                                        *
006130*----------------------------------------------------------------*
006140 410-CALCULA-TRAMO SECTION.                                       PEDR0503
006150     COMPUTE WKS-DELTA-X = TP-X (IX-PT + 1) - TP-X (IX-PT)
006160     COMPUTE WKS-DELTA-Y = TP-Y (IX-PT + 1) - TP-Y (IX-PT)
006170
006180     MOVE 'RAIZ' TO LK-TRIG-OP
006190     COMPUTE LK-DELTA-X = (WKS-DELTA-X * WKS-DELTA-X)
006200                        + (WKS-DELTA-Y * WKS-DELTA-Y)
006210     CALL 'LNTRIG00' USING LK-TRIG-PARMS
006220     COMPUTE WKS-LONGITUD ROUNDED = LK-RESULTADO
006230
006240     MOVE 'ATN2' TO LK-TRIG-OP
006250     MOVE WKS-DELTA-Y TO LK-DELTA-Y
006260     MOVE WKS-DELTA-X TO LK-DELTA-X
006270     CALL 'LNTRIG00' USING LK-TRIG-PARMS
006280     COMPUTE WKS-AZIMUT-IDA ROUNDED = LK-RESULTADO
006290
006300     MOVE WKS-LONGITUD   TO TP-LONG-SIG (IX-PT)
006310     MOVE WKS-AZIMUT-IDA TO TP-AZIM-SIG (IX-PT)
006320     ADD WKS-LONGITUD TO WKS-TOTAL-LONGITUD.
006330 410-CALCULA-TRAMO-E. EXIT.
006340
006350*----------------------------------------------------------------*
006360*    420-CALCULA-DEFLEXION - ANGULO ENTRE EL TRAMO ENTRANTE Y EL *
006370*    TRAMO SALIENTE DE UN PUNTO INTERIOR, EN [0,180]             *
006380*----------------------------------------------------------------*
006390 420-CALCULA-DEFLEXION SECTION.                                   PEDR0503
006400     COMPUTE WKS-AZIMUT-A = TP-AZIM-SIG (IX-PT - 1) + 180
006410     IF WKS-AZIMUT-A >= 360
006420        SUBTRACT 360 FROM WKS-AZIMUT-A
006430     END-IF
006440     MOVE TP-AZIM-SIG (IX-PT) TO WKS-AZIMUT-C
006450
006460     COMPUTE WKS-DIF-AZIMUT = WKS-AZIMUT-C - WKS-AZIMUT-A
006470     IF WKS-DIF-AZIMUT < ZERO
006480        COMPUTE WKS-DIF-AZIMUT = WKS-DIF-AZIMUT * (-1)
006490     END-IF
006500     IF WKS-DIF-AZIMUT > 180
006510        COMPUTE WKS-DEFLEX = 360 - WKS-DIF-AZIMUT
006520     ELSE
006530        MOVE WKS-DIF-AZIMUT TO WKS-DEFLEX
006540     END-IF
006550
006560     MOVE WKS-DEFLEX TO TP-DEFLEX-DEG (IX-PT).
006570 420-CALCULA-DEFLEXION-E. EXIT.
006580
006590*----------------------------------------------------------------*
006600*    430-CLASIFICA-ESTRUCTURA - CLASIFICA EL PUNTO POR SU ANGULO *
006610*    DE DEFLEXION Y DETERMINA EL NUMERO DE RETENIDAS REQUERIDAS; *
006620*    LOS PUNTOS EXTREMOS SON SIEMPRE REMATE CON UNA RETENIDA     *
006630*----------------------------------------------------------------*
006640 430-CLASIFICA-ESTRUCTURA SECTION.                                PEDR1203
006650     IF IX-PT = 1 OR IX-PT = WKS-NUM-PUNTOS
006660        MOVE 'Remate'       TO WKS-ULTIMA-ESTRUCTURA
006670        MOVE 1              TO TP-RETENIDAS (IX-PT)
006680     ELSE
006690        EVALUATE TRUE
006700           WHEN TP-DEFLEX-DEG (IX-PT) > 60
006710              MOVE 'Giro'          TO WKS-ULTIMA-ESTRUCTURA
006720              MOVE 2               TO TP-RETENIDAS (IX-PT)
006730           WHEN TP-DEFLEX-DEG (IX-PT) > 30
006740              MOVE 'Doble remate'  TO WKS-ULTIMA-ESTRUCTURA
006750              MOVE 3               TO TP-RETENIDAS (IX-PT)
006760           WHEN TP-DEFLEX-DEG (IX-PT) > 5
006770              MOVE 'Angulo'        TO WKS-ULTIMA-ESTRUCTURA
006780              MOVE 1               TO TP-RETENIDAS (IX-PT)
006790           WHEN OTHER
006800              MOVE 'Paso'          TO WKS-ULTIMA-ESTRUCTURA
006810              MOVE 0               TO TP-RETENIDAS (IX-PT)
006820        END-EVALUATE
006830     END-IF
006840     MOVE WKS-ULTIMA-ESTRUCTURA TO TP-ESTRUCTURA (IX-PT).
006850 430-CLASIFICA-ESTRUCTURA-E. EXIT.
006860
006870*----------------------------------------------------------------*
006880*    500-CALCULA-CARGAS-TRAMO - CARGA DE PESO Y VIENTO POR       *
006890*    TRAMO; ESCRIBE EL REGISTRO DE TRAMOS-OUT Y ACUMULA LOS      *
006900*    TOTALES DE CONTROL DE FUERZAS DE TRAMO                      *
006910*----------------------------------------------------------------*
006920 500-CALCULA-CARGAS-TRAMO SECTION.                                PEDR1203
006930     MOVE ZERO TO WKS-CUM-RUN WKS-SUMA-FPESO WKS-SUMA-FVIENTO
006940                  WKS-SUMA-FRES
006950     PERFORM 510-CALCULA-VIENTO
006960             VARYING IX-PT FROM 1 BY 1
006970             UNTIL IX-PT > WKS-NUM-TRAMOS.
006980 500-CALCULA-CARGAS-TRAMO-E. EXIT.
006990
007000*----------------------------------------------------------------*
007010*    510-CALCULA-VIENTO - CARGA DE VIENTO SIN PROYECTAR, CARGA   *
007020*    PROYECTADA SOBRE EL TRAMO Y RESULTANTE CON EL PESO; LLAMA A *
007030*    520-CALCULA-RESULTANTE PARA LAS FUERZAS TOTALES DEL TRAMO   *
007040*----------------------------------------------------------------*
007050 510-CALCULA-VIENTO SECTION.                                      PEDR1203
007060     IF WKS-VVIENTO-MS > ZERO AND WKS-DIAM-M > ZERO
007070        COMPUTE WKS-WVIENTO-KNM ROUNDED =
007080                0.5 * WKS-RHO * WKS-CD * WKS-DIAM-M
007090                * WKS-VVIENTO-MS * WKS-VVIENTO-MS / 1000
007100     ELSE
007110        MOVE ZERO TO WKS-WVIENTO-KNM
007120     END-IF
007130
007140     MOVE 'SEN' TO LK-TRIG-OP
007150     COMPUTE LK-ANGULO-GRADOS = WKS-AZVIENTO
007160                               - TP-AZIM-SIG (IX-PT)
007170     CALL 'LNTRIG00' USING LK-TRIG-PARMS
007180     IF LK-RESULTADO < ZERO
007190        COMPUTE WKS-SENO-PROY = LK-RESULTADO * (-1)
007200     ELSE
007210        MOVE LK-RESULTADO TO WKS-SENO-PROY
007220     END-IF
007230     COMPUTE WKS-WVIENTO-EFF ROUNDED =
007240             WKS-WVIENTO-KNM * WKS-SENO-PROY
007250
007260     COMPUTE WKS-WPESO-TOT   ROUNDED =
007270             WKS-WPESO-KNM * WKS-NFASES
007280     COMPUTE WKS-WVIENTO-TOT ROUNDED =
007290             WKS-WVIENTO-EFF * WKS-NFASES
007300
007310     COMPUTE WKS-SUMA-CUADRADOS =
007320             (WKS-WPESO-TOT * WKS-WPESO-TOT)
007330           + (WKS-WVIENTO-TOT * WKS-WVIENTO-TOT)
007340     MOVE 'RAIZ' TO LK-TRIG-OP
007350     MOVE WKS-SUMA-CUADRADOS TO LK-DELTA-X
007360     CALL 'LNTRIG00' USING LK-TRIG-PARMS
007370     COMPUTE WKS-WRES-KNM ROUNDED = LK-RESULTADO
007380
007390     PERFORM 520-CALCULA-RESULTANTE
007400     ADD TP-LONG-SIG (IX-PT) TO WKS-CUM-RUN
007410     PERFORM 530-ESCRIBE-TRAMO.
007420 510-CALCULA-VIENTO-E. EXIT.
007430
007440*----------------------------------------------------------------*
007450*    520-CALCULA-RESULTANTE - FUERZAS TOTALES DEL TRAMO (PESO,   *
007460*    VIENTO Y RESULTANTE) Y ACUMULACION DE LOS TOTALES DE        *
007470*    CONTROL DEL REPORTE                                         *
007480*----------------------------------------------------------------*
007490 520-CALCULA-RESULTANTE SECTION.                                  PEDR1203
007500     COMPUTE WKS-FP-KN    ROUNDED =
007510             WKS-WPESO-TOT   * TP-LONG-SIG (IX-PT)
007520     COMPUTE WKS-TGUY-KN  ROUNDED =
007530             WKS-WVIENTO-TOT * TP-LONG-SIG (IX-PT)
007540     COMPUTE WKS-H-KN     ROUNDED =
007550             WKS-WRES-KNM    * TP-LONG-SIG (IX-PT)
007560
007570     ADD WKS-FP-KN   TO WKS-SUMA-FPESO
007580     ADD WKS-TGUY-KN TO WKS-SUMA-FVIENTO
007590     ADD WKS-H-KN    TO WKS-SUMA-FRES.
007600 520-CALCULA-RESULTANTE-E. EXIT.
007610
007620*----------------------------------------------------------------*
007630*    530-ESCRIBE-TRAMO - ARMA Y ESCRIBE EL REGISTRO DE SALIDA    *
007640*    DEL TRAMO EN TRAMOS-OUT                                     *
007650*----------------------------------------------------------------*
007660 530-ESCRIBE-TRAMO SECTION.                                       PEDR1203
007670     MOVE SPACES               TO SP-NAME
007680     STRING TP-LABEL (IX-PT)     DELIMITED BY SPACE
007690            ' -> '               DELIMITED BY SIZE
007700            TP-LABEL (IX-PT + 1) DELIMITED BY SPACE
007710            INTO SP-NAME
007720     END-STRING
007730     MOVE TP-LONG-SIG  (IX-PT) TO SP-LENGTH-M
007740     MOVE WKS-CUM-RUN          TO SP-CUM-M
007750     MOVE TP-AZIM-SIG  (IX-PT) TO SP-AZIMUT-DEG
007760     MOVE WKS-WPESO-KNM        TO SP-WPESO-KNM
007770     MOVE WKS-WPESO-TOT        TO SP-WPESO-TOT
007780     MOVE WKS-WVIENTO-KNM      TO SP-WVIENTO-KNM
007790     MOVE WKS-WVIENTO-EFF      TO SP-WVIENTO-EFF
007800     MOVE WKS-WVIENTO-TOT      TO SP-WVIENTO-TOT
007810     MOVE WKS-WRES-KNM         TO SP-WRES-KNM
007820     MOVE WKS-FP-KN            TO SP-FPESO-KN
007830     MOVE WKS-TGUY-KN          TO SP-FVIENTO-KN
007840     MOVE WKS-H-KN             TO SP-FRES-KN
007850
007860     WRITE REG-LNTRAMO
007870     IF FS-TRAMOUT NOT = '00'
007880        DISPLAY '>>> LNANMEC1: ERROR ESCRIBIENDO TRAMOS-OUT, FS=('
007890                FS-TRAMOUT ')' UPON CONSOLE
007900     END-IF
007910     PERFORM 820-IMPRIME-TRAMOS.
007920 530-ESCRIBE-TRAMO-E. EXIT.
007930
007940*----------------------------------------------------------------*
007950*    700-CALCULA-NODOS - RECORRE LA TABLA DE PUNTOS, CALCULA LA  *
007960*    FUERZA HORIZONTAL, LA RETENIDA, EL MOMENTO Y LA DECISION DE *
007970*    SOPORTE DE CADA POSTE, Y ESCRIBE EL REGISTRO DE RESULT-OUT  *
007980*----------------------------------------------------------------*
007990 700-CALCULA-NODOS SECTION.                                       PEDR1903
008000     MOVE ZERO TO WKS-PEOR-UTIL
008010     PERFORM 705-PROCESA-UN-NODO
008020             VARYING IX-PT FROM 1 BY 1
008030             UNTIL IX-PT > WKS-NUM-PUNTOS.
008040 700-CALCULA-NODOS-E. EXIT.
008050
008060*----------------------------------------------------------------*
008070*    705-PROCESA-UN-NODO - UN PUNTO COMPLETO: FUERZA, RETENIDA,  *
008080*    MOMENTO, CAPACIDAD Y DECISION                               *
008090*----------------------------------------------------------------*
008100 705-PROCESA-UN-NODO SECTION.                                     PEDR1903
008110*    19/05/2025 PEDR 244150-15 UNE LA CADENA FUERZA/RETENIDA/     PEDR1905
008120*    MOMENTO/CAPACIDAD/SOLUCION/TOTALES/ESCRITURA EN UN SOLO      PEDR1905
008130*    PERFORM ... THRU, YA QUE LAS SIETE SECCIONES SON CONTIGUAS   PEDR1905
008140*    Y SIEMPRE SE EJECUTAN EN ESTE ORDEN.                         PEDR1905
008150     PERFORM 710-CALCULA-FUERZA-H THRU 750-ESCRIBE-RESULTADO-E.   PEDR1905
008160 705-PROCESA-UN-NODO-E. EXIT.
008170
008180*----------------------------------------------------------------*
008190*    710-CALCULA-FUERZA-H - FUERZA HORIZONTAL DE DEMANDA SEGUN   *
008200*    LA CLASE DE ESTRUCTURA DEL PUNTO                            *
008210*----------------------------------------------------------------*
008220 710-CALCULA-FUERZA-H SECTION.                                    PEDR1903
008230     EVALUATE TP-ESTRUCTURA (IX-PT)
008240        WHEN 'Remate'
008250           COMPUTE WKS-H-KN ROUNDED = WKS-NFASES * WKS-TWORK-KN
008260        WHEN 'Paso'
008270           MOVE ZERO TO WKS-H-KN
008280        WHEN 'Doble remate'
008290           COMPUTE WKS-H-KN ROUNDED =
008300                   WKS-NFASES * 2 * WKS-TWORK-KN
008310        WHEN OTHER
008320           MOVE 'SEN' TO LK-TRIG-OP
008330           COMPUTE LK-ANGULO-GRADOS =
008340                   TP-DEFLEX-DEG (IX-PT) / 2
008350           CALL 'LNTRIG00' USING LK-TRIG-PARMS
008360           COMPUTE WKS-H-KN ROUNDED =
008370                   WKS-NFASES * 2 * WKS-TWORK-KN * LK-RESULTADO
008380     END-EVALUATE.
008390 710-CALCULA-FUERZA-H-E. EXIT.
008400
008410*----------------------------------------------------------------*
008420*    715-CALCULA-RETENIDA - TENSION DE RETENIDA A PARTIR DE LA   *
008430*    FUERZA HORIZONTAL Y EL ANGULO DE RETENIDA CONTRA EL SUELO   *
008440*----------------------------------------------------------------*
008450 715-CALCULA-RETENIDA SECTION.                                    PEDR1903
008460     IF TP-RETENIDAS (IX-PT) > ZERO
008470        MOVE 'COS' TO LK-TRIG-OP
008480        MOVE WKS-ANG-GUY TO LK-ANGULO-GRADOS
008490        CALL 'LNTRIG00' USING LK-TRIG-PARMS
008500        MOVE LK-RESULTADO TO WKS-COSENO-GUY
008510        IF WKS-COSENO-GUY NOT = ZERO
008520           COMPUTE WKS-TGUY-KN ROUNDED =
008530                   WKS-H-KN / WKS-COSENO-GUY
008540        ELSE
008550           MOVE ZERO TO WKS-TGUY-KN
008560        END-IF
008570
008580        MOVE 'SEN' TO LK-TRIG-OP
008590        MOVE WKS-ANG-GUY TO LK-ANGULO-GRADOS
008600        CALL 'LNTRIG00' USING LK-TRIG-PARMS
008610        MOVE LK-RESULTADO TO WKS-SENO-GUY
008620        COMPUTE WKS-VGUY-KN ROUNDED = WKS-TGUY-KN * WKS-SENO-GUY
008630
008640        IF WKS-TGUY-KN <= WKS-GUY-CAP-KN
008650           MOVE 'SI' TO WKS-GUY-OK
008660        ELSE
008670           MOVE 'NO' TO WKS-GUY-OK
008680        END-IF
008690     ELSE
008700        MOVE ZERO TO WKS-TGUY-KN WKS-VGUY-KN
008710        MOVE SPACES TO WKS-GUY-OK
008720     END-IF.
008730 715-CALCULA-RETENIDA-E. EXIT.
008740
008750*----------------------------------------------------------------*
008760*    720-CALCULA-MOMENTO - ALTURA DE AMARRE, MOMENTO EN LA BASE  *
008770*    DEL POSTE Y FUERZA EQUIVALENTE EN LA PUNTA                  *
008780*----------------------------------------------------------------*
008790 720-CALCULA-MOMENTO SECTION.                                     PEDR1903
008800     MOVE 'POST' TO LK-ACCION
008810     MOVE TP-POLE-TYPE (IX-PT) TO LK-CLAVE
008820     CALL 'LNCATLKP' USING LK-PARAMETROS-LLAMADA
008830     MOVE LK-HCAP-KN  TO WKS-HCAP-KN
008840     MOVE LK-ALTURA-M TO WKS-ALTURA-POSTE-M
008850
008860     IF WKS-ALTURA-POSTE-M > ZERO
008870        COMPUTE WKS-HAMARRE-M ROUNDED =
008880                WKS-ALTURA-POSTE-M * 0.85
008890     ELSE
008900        MOVE 7.5 TO WKS-HAMARRE-M
008910     END-IF
008920
008930     COMPUTE WKS-MPOSTE-KNM ROUNDED = WKS-H-KN * WKS-HAMARRE-M
008940     COMPUTE WKS-HE-M       ROUNDED = WKS-HAMARRE-M + 0.10
008950     IF WKS-HE-M > ZERO
008960        COMPUTE WKS-FP-KN ROUNDED = WKS-MPOSTE-KNM / WKS-HE-M
008970     ELSE
008980        MOVE ZERO TO WKS-FP-KN
008990     END-IF.
009000 720-CALCULA-MOMENTO-E. EXIT.
009010
009020*----------------------------------------------------------------*
009030*    725-VERIFICA-CAPACIDAD - UTILIZACION DEL POSTE Y CHEQUEO    *
009040*    LEGADO (LEGACY) CONTRA LA CAPACIDAD CATALOGADA              *
009050*----------------------------------------------------------------*
009060 725-VERIFICA-CAPACIDAD SECTION.                                  PEDR0209
009070     IF WKS-HCAP-KN > ZERO
009080        COMPUTE WKS-UTIL-PCT ROUNDED =
009090                100 * WKS-H-KN / WKS-HCAP-KN
009100     ELSE
009110        MOVE ZERO TO WKS-UTIL-PCT
009120     END-IF
009130
009140     IF WKS-H-KN <= WKS-HCAP-KN
009150        MOVE 'SI' TO WKS-CUMPLE
009160     ELSE
009170        MOVE 'NO' TO WKS-CUMPLE
009180     END-IF.
009190 725-VERIFICA-CAPACIDAD-E. EXIT.
009200
009210*----------------------------------------------------------------*
009220*    730-DECIDE-SOLUCION - DECIDE POSTE SOLO / RETENIDA /        *
009230*    AUTOSOPORTADO SEGUN RETENIDAS REQUERIDAS, ESPACIO Y CHEQUEO *
009240*----------------------------------------------------------------*
009250 730-DECIDE-SOLUCION SECTION.                                     PEDR0209
009260     EVALUATE TRUE
009270        WHEN TP-RETENIDAS (IX-PT) > ZERO
009280             AND TP-GUY-SPACE (IX-PT) = 'SI'
009290           MOVE 'RETENIDA'       TO WKS-SOLUCION
009300           MOVE 'Estructura requiere retenida, hay espacio (LEG)'
009310                TO WKS-MOTIVO
009320        WHEN TP-RETENIDAS (IX-PT) > ZERO
009330             AND TP-GUY-SPACE (IX-PT) = 'NO'
009340           MOVE 'AUTOSOPORTADO'  TO WKS-SOLUCION
009350           MOVE 'Requiere retenida, sin espacio, chq H_max (LEG)'
009360                TO WKS-MOTIVO
009370        WHEN TP-RETENIDAS (IX-PT) = ZERO AND WKS-CUMPLE = 'SI'
009380           MOVE 'POSTE SOLO'     TO WKS-SOLUCION
009390           MOVE 'Paso / sin retenida, cumple H_max (LEGACY)'
009400                TO WKS-MOTIVO
009410        WHEN OTHER
009420           MOVE 'AUTOSOPORTADO'  TO WKS-SOLUCION
009430           MOVE 'No cumple poste solo, chequeo H_max (LEGACY)'
009440                TO WKS-MOTIVO
009450     END-EVALUATE.
009460 730-DECIDE-SOLUCION-E. EXIT.
009470
009480*----------------------------------------------------------------*
009490*    740-ACUMULA-TOTALES - ACUMULA LOS CONTADORES DE CONTROL     *
009500*    DEL RESUMEN FINAL DEL REPORTE                               *
009510*----------------------------------------------------------------*
009520 740-ACUMULA-TOTALES SECTION.                                     PEDR0209
009530     IF WKS-CUMPLE = 'SI'
009540        ADD 1 TO WKS-CONT-CUMPLE
009550     ELSE
009560        ADD 1 TO WKS-CONT-NOCUMPLE
009570     END-IF
009580
009590     EVALUATE WKS-SOLUCION
009600        WHEN 'RETENIDA'
009610           ADD 1 TO WKS-CONT-RETENIDA
009620        WHEN OTHER
009630           ADD 1 TO WKS-CONT-AUTO
009640     END-EVALUATE
009650
009660     IF WKS-UTIL-PCT > WKS-PEOR-UTIL
009670        MOVE WKS-UTIL-PCT TO WKS-PEOR-UTIL
009680     END-IF.
009690 740-ACUMULA-TOTALES-E. EXIT.
009700
009710*----------------------------------------------------------------*
009720*    750-ESCRIBE-RESULTADO - ARMA Y ESCRIBE EL REGISTRO DE       *
009730*    RESULTADO DEL PUNTO EN RESULT-OUT                           *
009740*----------------------------------------------------------------*
009750 750-ESCRIBE-RESULTADO SECTION.                                   PEDR0209
009760     MOVE TP-LABEL      (IX-PT)  TO RS-LABEL
009770     IF IX-PT = 1 OR IX-PT = WKS-NUM-PUNTOS
009780        MOVE ZERO TO RS-DEFLEX-DEG
009790     ELSE
009800        MOVE TP-DEFLEX-DEG (IX-PT) TO RS-DEFLEX-DEG
009810     END-IF
009820     MOVE TP-ESTRUCTURA (IX-PT)  TO RS-ESTRUCTURA
009830     MOVE TP-RETENIDAS  (IX-PT)  TO RS-RETENIDAS
009840     MOVE TP-GUY-SPACE  (IX-PT)  TO RS-GUY-SPACE
009850     MOVE WKS-H-KN               TO RS-H-KN
009860     MOVE WKS-TGUY-KN            TO RS-TGUY-KN
009870     MOVE WKS-HAMARRE-M          TO RS-HAMARRE-M
009880     MOVE WKS-MPOSTE-KNM         TO RS-MPOSTE-KNM
009890     MOVE WKS-HE-M               TO RS-HE-M
009900     MOVE WKS-FP-KN              TO RS-FP-KN
009910     MOVE WKS-HCAP-KN            TO RS-HCAP-KN
009920     MOVE WKS-UTIL-PCT           TO RS-UTIL-PCT
009930     MOVE WKS-CUMPLE             TO RS-CUMPLE
009940     MOVE WKS-GUY-CABLE          TO RS-GUY-CABLE
009950     MOVE WKS-GUY-CAP-KN         TO RS-GUY-CAP-KN
009960     MOVE WKS-GUY-OK             TO RS-GUY-OK
009970     MOVE WKS-SOLUCION           TO RS-SOLUCION
009980     MOVE WKS-MOTIVO             TO RS-MOTIVO
009990
010000     WRITE REG-LNRESUL
010010     IF FS-RESULOUT NOT = '00'
010020        DISPLAY '>>> LNANMEC1: ERROR ESCRIBIENDO RESULT-OUT, FS=('
010030                FS-RESULOUT ')' UPON CONSOLE
010040     ELSE
010050        ADD 1 TO WKS-TOTAL-REGISTROS-ESCRITOS
010060     END-IF
010070     PERFORM 830-IMPRIME-PUNTOS.
010080 750-ESCRIBE-RESULTADO-E. EXIT.
010090
010100*----------------------------------------------------------------*
010110*    810-IMPRIME-ENCABEZADO - TITULO, PARAMETROS DE CORRIDA Y    *
010120*    FECHA DEL SISTEMA                                           *
010130*----------------------------------------------------------------*
010140 810-IMPRIME-ENCABEZADO SECTION.                                  PEDR0503
010150     WRITE REG-LNREPORTE FROM LNRPT-TITULO
010160           AFTER ADVANCING TOP-OF-FORM
010170
010180     MOVE WKS-CALIBRE         TO LNRPT-P-CALIBRE
010190     MOVE WKS-NFASES          TO LNRPT-P-FASES
010200     MOVE WKS-POLE-TYPE-DFLT  TO LNRPT-P-POSTE
010210     MOVE WKS-VVIENTO-MS      TO LNRPT-P-VIENTO
010220     ACCEPT LNRPT-P-FECHA FROM DATE YYYYMMDD                      PEDR1411
010230     WRITE REG-LNREPORTE FROM LNRPT-PARAMS
010240           AFTER ADVANCING 1 LINE
010250     WRITE REG-LNREPORTE FROM LNRPT-ENC-TRAMOS
010260           AFTER ADVANCING 2 LINES.
010270 810-IMPRIME-ENCABEZADO-E. EXIT.
010280
010290*----------------------------------------------------------------*
010300*    820-IMPRIME-TRAMOS - UNA LINEA DE DETALLE POR TRAMO, CON    *
010310*    GEOMETRIA Y CARGAS                                          *
010320*----------------------------------------------------------------*
010330 820-IMPRIME-TRAMOS SECTION.                                      PEDR1203
010340     MOVE SPACES TO LNRPT-T-NOMBRE
010350     STRING TP-LABEL (IX-PT)     DELIMITED BY SPACE
010360            ' -> '               DELIMITED BY SIZE
010370            TP-LABEL (IX-PT + 1) DELIMITED BY SPACE
010380            INTO LNRPT-T-NOMBRE
010390     END-STRING
010400     MOVE TP-LONG-SIG (IX-PT) TO LNRPT-T-LONG
010410     MOVE TP-AZIM-SIG (IX-PT) TO LNRPT-T-AZIMUT
010420     MOVE WKS-WPESO-TOT       TO LNRPT-T-WPESO
010430     MOVE WKS-WVIENTO-TOT     TO LNRPT-T-WVIENTO
010440     MOVE WKS-WRES-KNM        TO LNRPT-T-WRES
010450     MOVE WKS-H-KN            TO LNRPT-T-FRES
010460     WRITE REG-LNREPORTE FROM LNRPT-DET-TRAMO
010470           AFTER ADVANCING 1 LINE.
010480 820-IMPRIME-TRAMOS-E. EXIT.
010490
010500*----------------------------------------------------------------*
010510*    825-IMPRIME-TOTAL-TRAMOS - LINEA DE TOTALES DE LA SECCION   *
010520*    DE TRAMOS (LONGITUD TOTAL Y FUERZAS ACUMULADAS)             *
010530*----------------------------------------------------------------*
010540 825-IMPRIME-TOTAL-TRAMOS SECTION.                                PEDR1203
010550     MOVE WKS-TOTAL-LONGITUD TO LNRPT-TT-LONGITUD
010560     MOVE WKS-SUMA-FPESO     TO LNRPT-TT-FPESO
010570     MOVE WKS-SUMA-FRES      TO LNRPT-TT-FRES
010580     WRITE REG-LNREPORTE FROM LNRPT-TOT-TRAMOS
010590           AFTER ADVANCING 2 LINES
010600     WRITE REG-LNREPORTE FROM LNRPT-ENC-PUNTOS
010610           AFTER ADVANCING 2 LINES.
010620 825-IMPRIME-TOTAL-TRAMOS-E. EXIT.
010630
010640*----------------------------------------------------------------*
010650*    830-IMPRIME-PUNTOS - UNA LINEA DE DETALLE POR PUNTO, CON EL *
010660*    RESULTADO DE LA DECISION DE SOPORTE                         *
010670*    15/03/2025 PEDR 244150-11 REMATE IMPRIME '-' EN DEFLEX.     *
010680*----------------------------------------------------------------*
010690 830-IMPRIME-PUNTOS SECTION.                                      PEDR0209
010700     MOVE TP-LABEL      (IX-PT) TO LNRPT-P-LABEL
010710     IF IX-PT = 1 OR IX-PT = WKS-NUM-PUNTOS
010720        MOVE '    -' TO LNRPT-P-DEFLEX-A                          PEDR1503
010730     ELSE
010740        MOVE TP-DEFLEX-DEG (IX-PT) TO LNRPT-P-DEFLEX
010750     END-IF
010760     MOVE TP-ESTRUCTURA (IX-PT) TO LNRPT-P-ESTRUCT
010770     MOVE TP-RETENIDAS  (IX-PT) TO LNRPT-P-RET
010780     MOVE TP-GUY-SPACE  (IX-PT) TO LNRPT-P-ESPACIO
010790     MOVE RS-H-KN                TO LNRPT-P-H
010800     MOVE RS-TGUY-KN             TO LNRPT-P-TGUY
010810     MOVE RS-MPOSTE-KNM          TO LNRPT-P-MOM
010820     MOVE RS-HCAP-KN             TO LNRPT-P-HCAP
010830     MOVE RS-UTIL-PCT            TO LNRPT-P-UTIL
010840     MOVE RS-CUMPLE              TO LNRPT-P-CUMPLE
010850     MOVE RS-SOLUCION            TO LNRPT-P-SOLUCION
010860     WRITE REG-LNREPORTE FROM LNRPT-DET-PUNTO
010870           AFTER ADVANCING 1 LINE.
010880 830-IMPRIME-PUNTOS-E. EXIT.
010890
010900*----------------------------------------------------------------*
010910*    840-IMPRIME-RESUMEN - LINEA FINAL DE TOTALES DE CONTROL     *
010920*----------------------------------------------------------------*
010930 840-IMPRIME-RESUMEN SECTION.                                     PEDR0209
010940     MOVE WKS-NUM-PUNTOS     TO LNRPT-R-PUNTOS
010950     MOVE WKS-CONT-CUMPLE    TO LNRPT-R-CUMPLE
010960     MOVE WKS-CONT-NOCUMPLE  TO LNRPT-R-NOCUMPLE
010970     MOVE WKS-CONT-RETENIDA  TO LNRPT-R-RETENIDA
010980     MOVE WKS-CONT-AUTO      TO LNRPT-R-AUTO
010990     MOVE WKS-PEOR-UTIL      TO LNRPT-R-PEORUTIL
011000     WRITE REG-LNREPORTE FROM LNRPT-RESUMEN
011010           AFTER ADVANCING 2 LINES.
011020 840-IMPRIME-RESUMEN-E. EXIT.
011030
011040*----------------------------------------------------------------*
011050*    900-CIERRA-ARCHIVOS - CIERRA TODOS LOS ARCHIVOS DE LA       *
011060*    CORRIDA                                                     *
011070*----------------------------------------------------------------*
011080 900-CIERRA-ARCHIVOS SECTION.                                     PEDR0503
011090     CLOSE PUNTOS
011100     CLOSE PARAMS
011110     CLOSE TRAMOS-OUT
011120     CLOSE RESULT-OUT
011130     CLOSE REPORTE.
011140 900-CIERRA-ARCHIVOS-E. EXIT.
